000100******************************************************************
000200*
000300 IDENTIFICATION DIVISION.
000400*
000500 PROGRAM-ID.     CLNRPT0M.
000600 AUTHOR.         D K TRAVERS.
000700 INSTALLATION.   BUILDING SERVICES DATA CENTER.
000800 DATE-WRITTEN.   1994-01-18.
000900 DATE-COMPILED.
001000 SECURITY.       NONE.
001100*
001200******************************************************************
001300* CHANGE LOG
001400*------------------------------------------------------------------
001500* DATE       INIT  TICKET    DESCRIPTION
001600* ---------- ----  --------  --------------------------------------
001700* 1994-01-18 DKT   CLN-027   ORIGINAL BUILD, SPLIT FROM CLNDRV0O  CLN-027 
001800* 1994-03-09 DKT   CLN-029   ADDED METRICS CSV EXPORT             CLN-029 
001900* 1994-03-22 DKT   CLN-030   SKIP THE CSV WHEN ALL THREE COUNTERS CLN-030 
002000*                            ARE ZERO -- NOTHING TO EXPORT
002100* 1999-01-06 MWP   CLN-Y2K   NO CHANGE REQUIRED, COUNTERS ONLY    CLN-Y2K 
002200* 2004-08-19 LNP   CLN-041   LABELS AND EDIT-TRIM LOGIC MOVED IN  CLN-041
002300*                            A TABLE (CLNMETRC) SO BOX AND CSV
002400*                            NEVER DRIFT OUT OF STEP AGAIN
002410* 2006-03-14 LNP   CLN-055   TITLE MOVE IN B100-WRITE-BOX WAS OFF CLN-055
002420*                            ONE BYTE, BOX TITLE NOW CENTERS TRUE
002430* 2006-03-14 LNP   CLN-056   K-MODULE-CHARS NOW FEEDS A REAL      CLN-056
002440*                            Z900-ERRLOG IN B200-00 INSTEAD OF A
002450*                            ONE-LINE INLINE DISPLAY
002460* 2006-03-28 LNP   CLN-061   ADDED C9-DETAIL-LINE-COUNT, ECHOED    CLN-061
002470*                            AFTER THE BOX; B110 NOW HAS ITS OWN
002480*                            -99 EXIT SO B100-00 CAN PERFORM THRU IT
002500******************************************************************
002600*
002700* THIS MODULE IS CALLED ONCE BY CLNDRV0O AFTER MATCHING IS DONE
002800* (OR AFTER AN EARLY ABORT, WITH ALL COUNTERS ZERO).  IT WRITES
002900* THE BOXED TRUE/FALSE POSITIVE/NEGATIVE SUMMARY TO THE CONSOLE
003000* AND, UNLESS ALL THREE COUNTERS ARE ZERO, WRITES THE SAME THREE
003100* NUMBERS TO THE METRICS CSV.
003200*
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     SWITCH-1 IS CLN-SHOW-VERSION
003700         ON STATUS IS CLN-VERSION-REQUESTED.
003800*
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT METR-FILE    ASSIGN TO METRCSV
004200         ORGANIZATION IS LINE SEQUENTIAL
004300         FILE STATUS IS FILE-STATUS.
004400*
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  METR-FILE.
004800 01  METR-OUT-RECORD.
004810     05  METR-OUT-TEXT           PIC X(30).
004820     05  FILLER                  PIC X(02).
004900*
005000 WORKING-STORAGE SECTION.
005010*------------------------------------------------------------------
005020* STANDALONE COUNTER, NOT PART OF ANY GROUP.
005030*------------------------------------------------------------------
005040 77  C9-DETAIL-LINE-COUNT        PIC S9(04) COMP VALUE ZERO.
005100*------------------------------------------------------------------
005200* COMP FIELDS -- PREFIX CN WHERE N = NUMBER OF DIGITS
005300*------------------------------------------------------------------
005400 01  COMP-FIELDS.
005500     05  C9-TOTAL-COUNT          PIC S9(09) COMP.
005600     05  C4-SCAN-POS             PIC S9(04) COMP.
005610     05  FILLER                  PIC X(02).
005700*
005800* TOTAL-AS-EDIT IS THE SIGNED-COMP VIEW OF C9-TOTAL-COUNT.
006000*
006100 01  TOTAL-AS-EDIT REDEFINES COMP-FIELDS.
006200     05  C9-TOTAL-COUNT-X        PIC S9(09) COMP.
006300     05  FILLER                  PIC X(04).
006400*
006500 01  CONSTANT-FIELDS.
006600     05  K-MODULE                PIC X(08) VALUE "CLNRPT0M".
006700     05  K-TITLE-TEXT            PIC X(09) VALUE "Results".
006710     05  FILLER                  PIC X(03).
006800*
006900* K-MODULE-CHARS LETS Z900-ERRLOG BELOW BUILD THE MODULE NAME ONE
007000* BYTE AT A TIME WHEN IT WRITES A CONSOLE ERROR LINE (SAME IDIOM
007010* AS THE COPY IN CLNMAT0M).
007100 01  K-MODULE-CHARS REDEFINES CONSTANT-FIELDS.
007200     05  K-MODULE-CHAR OCCURS 8 TIMES
007300                                 PIC X.
007310     05  FILLER                  PIC X(12).
007400*
007500 01  SWITCHES.
007600     05  FILE-STATUS             PIC X(02).
007700         88  FILE-OK                       VALUE "00".
007800         88  FILE-NOK                      VALUE "01" THRU "99".
007810     05  FILLER                  PIC X(02).
007820*
007830* SWITCH-BYTES IS THE BYTE-ARRAY VIEW OF THE FILE-STATUS SWITCH.
007840*
007850 01  SWITCH-BYTES REDEFINES SWITCHES.
007860     05  SWITCH-BYTE OCCURS 2 TIMES
007870                                 PIC X.
007880     05  FILLER                  PIC X(02).
007890*
007895* Z-FIELDS -- WORK AREA FOR Z900-ERRLOG'S MODULE-NAME BUILD.
007896*
007897 01  Z-FIELDS.
007898     05  Z-CHAR-IDX              PIC S9(04) COMP.
007899     05  Z-MODULE-TEXT           PIC X(08).
007900     05  FILLER                  PIC X(02).
007910 01  Z-ERR-TEXT                  PIC X(40).
007920*
008000     COPY CLNMETRC.
008100*
008200 LINKAGE SECTION.
008300     01  LK-METRIC-COUNTERS.
008400         05  LK-MET-TP-COUNT         PIC 9(09) COMP.
008500         05  LK-MET-FP-COUNT         PIC 9(09) COMP.
008600         05  LK-MET-FN-COUNT         PIC 9(09) COMP.
008610         05  FILLER                  PIC X(04).
008700*
008800 PROCEDURE DIVISION USING LK-METRIC-COUNTERS.
008900******************************************************************
009000* CONTROL SECTION
009100******************************************************************
009200 A100-CONTROL SECTION.
009300 A100-00.
009400     PERFORM B000-INITIAL
009500     PERFORM B100-WRITE-BOX
009600     PERFORM B200-WRITE-CSV
009700     GOBACK
009800     .
009900 A100-99.
010000     EXIT.
010100******************************************************************
010200* INITIAL SECTION -- LOAD THE COUNTERS AND THE METRIC LABELS
010300******************************************************************
010400 B000-INITIAL SECTION.
010500 B000-00.
010600     MOVE LK-MET-TP-COUNT TO CLN-MET-TP-COUNT
010700     MOVE LK-MET-FP-COUNT TO CLN-MET-FP-COUNT
010800     MOVE LK-MET-FN-COUNT TO CLN-MET-FN-COUNT
010900*
011000     MOVE "True Positive"       TO CLN-MET-LABEL (1)
011100     MOVE 13                    TO CLN-MET-LABEL-LEN (1)
011200     MOVE "False Positive"      TO CLN-MET-LABEL (2)
011300     MOVE 14                    TO CLN-MET-LABEL-LEN (2)
011400     MOVE "False Negative"      TO CLN-MET-LABEL (3)
011500     MOVE 14                    TO CLN-MET-LABEL-LEN (3)
011600     .
011700 B000-99.
011800     EXIT.
011900******************************************************************
012000* WRITE THE BOXED SUMMARY TO THE CONSOLE (WIDTH 35, TITLE
012100* CENTERED, LABEL LEFT-JUSTIFIED 20, COUNT LEFT-JUSTIFIED 10)
012200******************************************************************
012300 B100-WRITE-BOX SECTION.
012400 B100-00.
012500     DISPLAY CLN-BOX-BORDER
012600*
012700     MOVE SPACES TO CLN-BOX-TITLE-TEXT
012800     MOVE K-TITLE-TEXT (1:7) TO CLN-BOX-TITLE-TEXT (14:7)
012900     DISPLAY "*" CLN-BOX-TITLE-TEXT "*"
013000*
013100     DISPLAY CLN-BOX-BORDER
013200*
013300     PERFORM B110-00 THRU B110-99
013400         VARYING CLN-MET-IDX FROM 1 BY 1
013500         UNTIL CLN-MET-IDX > 3
013600*
013700     DISPLAY CLN-BOX-BORDER
013750     DISPLAY K-MODULE " -- BOX DETAIL LINES WRITTEN: "
013760         C9-DETAIL-LINE-COUNT
013800     .
013900 B100-99.
014000     EXIT.
014100******************************************************************
014200* B110 IS THE BODY OF THE BOX DETAIL LOOP, PERFORMED OUT OF LINE
014300* ONCE PER METRIC BY B100-00.
014400******************************************************************
014500 B110-WRITE-ONE-DETAIL-LINE SECTION.
014600 B110-00.
014650     ADD 1 TO C9-DETAIL-LINE-COUNT
014700     MOVE SPACES TO CLN-BOX-LABEL
014800     MOVE CLN-MET-LABEL (CLN-MET-IDX) TO CLN-BOX-LABEL
014900     MOVE CLN-MET-COUNT-OF   (CLN-MET-IDX) TO CLN-MET-COUNT-EDIT
015000     PERFORM B120-TRIM-COUNT
015100     MOVE SPACES TO CLN-BOX-COUNT
015200     MOVE CLN-MET-COUNT-TRIM TO CLN-BOX-COUNT
015300     DISPLAY "* " CLN-BOX-LABEL "* " CLN-BOX-COUNT "*"
015400     .
015410 B110-99.
015420     EXIT.
015500******************************************************************
015600* SQUEEZE THE LEADING SPACES OUT OF THE EDITED COUNT SO IT PRINTS
015700* LEFT-JUSTIFIED LIKE THE SHOP'S OTHER CONSOLE REPORTS.
015800******************************************************************
015900 B120-TRIM-COUNT SECTION.
016000 B120-00.
016100     MOVE SPACES TO CLN-MET-COUNT-TRIM
016200     MOVE 1 TO C4-SCAN-POS
016300     PERFORM B121-SKIP-ONE-SPACE
016400         VARYING C4-SCAN-POS FROM 1 BY 1
016500         UNTIL C4-SCAN-POS > 9
016600            OR CLN-MET-COUNT-EDIT-R (C4-SCAN-POS:1) NOT = SPACE
016700     MOVE CLN-MET-COUNT-EDIT-R (C4-SCAN-POS:) TO CLN-MET-COUNT-TRIM
016800     .
016900 B120-99.
017000     EXIT.
017100 B121-SKIP-ONE-SPACE SECTION.
017200 B121-00.
017300     CONTINUE
017400     .
017500******************************************************************
017600* WRITE THE METRICS CSV, UNLESS ALL THREE COUNTERS ARE ZERO
017700******************************************************************
017800 B200-WRITE-CSV SECTION.
017900 B200-00.
018000     COMPUTE C9-TOTAL-COUNT =
018100             CLN-MET-TP-COUNT + CLN-MET-FP-COUNT + CLN-MET-FN-COUNT
018200     IF  C9-TOTAL-COUNT = ZERO
018300         DISPLAY "No results to export."
018400         GO TO B200-99
018500     END-IF
018600*
018700     OPEN OUTPUT METR-FILE
018800     IF  FILE-NOK
018810         MOVE "-- CANNOT OPEN METRICS CSV" TO Z-ERR-TEXT
018820         PERFORM Z900-ERRLOG
019000         GO TO B200-99
019100     END-IF
019200*
019300     MOVE CLN-CSV-HEADER-LINE TO METR-OUT-RECORD
019400     WRITE METR-OUT-RECORD
019500*
019600     PERFORM B210-WRITE-ONE-CSV-LINE
019700         VARYING CLN-MET-IDX FROM 1 BY 1
019800         UNTIL CLN-MET-IDX > 3
019900*
020000     CLOSE METR-FILE
020100     .
020200 B200-99.
020300     EXIT.
020400******************************************************************
020500* B210 IS THE BODY OF THE CSV DETAIL LOOP, PERFORMED OUT OF LINE
020600* ONCE PER METRIC BY B200-00.
020700******************************************************************
020800 B210-WRITE-ONE-CSV-LINE SECTION.
020900 B210-00.
021000     MOVE CLN-MET-COUNT-OF (CLN-MET-IDX) TO CLN-MET-COUNT-EDIT
021100     PERFORM B120-TRIM-COUNT
021200*
021300     MOVE SPACES TO CLN-CSV-DETAIL-LINE
021400     STRING CLN-MET-LABEL (CLN-MET-IDX)
021500                 (1:CLN-MET-LABEL-LEN (CLN-MET-IDX))
021600            ","
021700            CLN-MET-COUNT-TRIM
021800            DELIMITED BY SIZE INTO CLN-CSV-DETAIL-LINE
021900     MOVE CLN-CSV-DETAIL-LINE TO METR-OUT-RECORD
022000     WRITE METR-OUT-RECORD
022100     .
022110******************************************************************
022120* Z900-ERRLOG BUILDS THE MODULE NAME INTO Z-MODULE-TEXT ONE BYTE
022130* AT A TIME FROM K-MODULE-CHARS, THEN DISPLAYS IT WITH WHATEVER
022140* MESSAGE THE CALLER LEFT IN Z-ERR-TEXT.  SAME PATTERN AS THE
022150* Z900-ERRLOG IN CLNMAT0M.
022160******************************************************************
022170 Z900-ERRLOG SECTION.
022180 Z900-00.
022190     MOVE SPACES TO Z-MODULE-TEXT
022200     PERFORM Z901-COPY-ONE-CHAR
022210         VARYING Z-CHAR-IDX FROM 1 BY 1
022220         UNTIL Z-CHAR-IDX > 8
022230     DISPLAY Z-MODULE-TEXT " " Z-ERR-TEXT
022240     .
022250 Z900-99.
022260     EXIT.
022270 Z901-COPY-ONE-CHAR SECTION.
022280 Z901-00.
022290     MOVE K-MODULE-CHAR (Z-CHAR-IDX)
022291         TO Z-MODULE-TEXT (Z-CHAR-IDX:1)
022300     .
022310 Z901-99.
022320     EXIT.
022330******************************************************************
022340* END OF CLNRPT0M
022400******************************************************************
