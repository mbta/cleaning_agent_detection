000100*****************************************************************
000200* COPYBOOK      :: CLNALRTC
000300* DESCRIPTION    :: Sensor-alert detail line (elevator cleaning-
000400*                   agent detector feed) plus the derived and
000500*                   working fields carried for one table entry.
000600*
000700* CHANGE LOG
000800*-----------------------------------------------------------------
000900* DATE       INIT  TICKET   DESCRIPTION
001000* ---------- ----  -------  ------------------------------------
001100* 1989-06-12 RFH   CLN-004  ORIGINAL LAYOUT FOR SENSOR FEED       CLN-004 
001200* 1990-02-27 RFH   CLN-011  ADDED ALERT-ZONE DERIVED FIELD        CLN-011 
001300* 1991-09-03 DKT   CLN-019  ADDED DAY-NUMBER/SEC-OF-DAY PAIR SO   CLN-019 
001400*                           WINDOW MATH WORKS ACROSS MIDNIGHT
001500* 1994-01-18 DKT   CLN-027  ADDED RETAIN/WINDOW/MATCH FLAGS       CLN-027 
001600* 1999-01-05 MWP   CLN-Y2K  TS-KEY EXPANDED TO 4-DIGIT YEAR       CLN-Y2K 
001700*****************************************************************
001800*
001900* CLN-ALERT-RAW IS THE DETAIL LINE AS IT ARRIVES FROM THE SENSOR
002000* REPORT FEED (SEE SELECT ALRT-FILE IN CLNDRV0O).  COLUMN ORDER
002100* IS THE FILE CONTRACT -- DO NOT REORDER WITHOUT CHANGING THE
002200* FEED LAYOUT ON THE OTHER END.
002300*
002400 01  CLN-ALERT-ENTRY.
002500     05  CLN-ALERT-RAW.
002600         10  CLN-ALRT-TIMESTAMP      PIC X(19).
002700*                                    YYYY-MM-DD HH:MM:SS
002800         10  CLN-ALRT-LOCATION       PIC X(40).
002900         10  CLN-ALRT-ID             PIC X(10).
003000         10  CLN-ALRT-STATUS         PIC X(20).
003100         10  FILLER                  PIC X(15).
003200*
003300*        CLN-ALRT-LOC-CHARS LETS THE ELEVATOR-NUMBER SCAN AND
003400*        ZONE-KEY BUILDER (CLNNRM0M, SECTIONS C110/C120) WALK
003500*        CLN-ALRT-LOCATION ONE BYTE AT A TIME.
003600*
003700     05  CLN-ALRT-LOC-CHARS REDEFINES CLN-ALERT-RAW.
003800         10  FILLER                  PIC X(19).
003900         10  CLN-ALRT-LOC-CHAR OCCURS 40 TIMES
004000                                     PIC X.
004100         10  FILLER                  PIC X(45).
004200*
004300     05  CLN-ALERT-DERIVED.
004400         10  CLN-ALRT-ELEVATOR       PIC X(04).
004500         10  CLN-ALRT-ZONE           PIC X(20).
004600*
004700*        CLN-ALRT-TS-KEY IS THE SORTABLE YYYYMMDDHHMMSS FORM OF
004800*        CLN-ALRT-TIMESTAMP.  CLN-ALRT-TS-BROKEN REDEFINES IT SO
004900*        THE PARSE ROUTINE CAN MOVE THE SIX PIECES IN ONE SHOT.
005000*
005100         10  CLN-ALRT-TS-KEY         PIC 9(14).
005200         10  CLN-ALRT-TS-BROKEN REDEFINES CLN-ALRT-TS-KEY.
005300             15  CLN-ALRT-TS-YYYY    PIC 9(04).
005400             15  CLN-ALRT-TS-MM      PIC 9(02).
005500             15  CLN-ALRT-TS-DD      PIC 9(02).
005600             15  CLN-ALRT-TS-HH      PIC 9(02).
005700             15  CLN-ALRT-TS-MI      PIC 9(02).
005800             15  CLN-ALRT-TS-SS      PIC 9(02).
005900*
006000*        ABSOLUTE DAY NUMBER + SECOND-OF-DAY SO SECOND
006100*        DIFFERENCES STAY EXACT ACROSS A MIDNIGHT ROLLOVER.
006200*
006300         10  CLN-ALRT-DAYNUM         PIC 9(07) COMP.
006400         10  CLN-ALRT-SECOFDAY       PIC 9(05) COMP.
006500*
006600         10  CLN-ALRT-VALID-FLAG     PIC X.
006700             88  CLN-ALRT-IS-VALID       VALUE "Y".
006800             88  CLN-ALRT-NOT-VALID      VALUE "N".
006900         10  CLN-ALRT-RETAIN-FLAG    PIC X.
007000             88  CLN-ALRT-RETAINED       VALUE "Y".
007100             88  CLN-ALRT-NOT-RETAINED   VALUE "N".
007200         10  CLN-ALRT-WINDOW-FLAG    PIC X.
007300             88  CLN-ALRT-IN-WINDOW      VALUE "Y".
007400             88  CLN-ALRT-OUT-OF-WINDOW  VALUE "N".
007500         10  CLN-ALRT-MATCH-FLAG     PIC X.
007600             88  CLN-ALRT-IS-MATCHED     VALUE "Y".
007700             88  CLN-ALRT-NOT-MATCHED    VALUE "N".
007800         10  FILLER                  PIC X(10).
007900*
008000*****************************************************************
008100* END OF CLNALRTC
008200*****************************************************************
