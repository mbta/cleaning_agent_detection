000100*****************************************************************
000200* COPYBOOK      :: CLNMNTNC
000300* DESCRIPTION    :: Maintenance-request (cleaning work order)
000400*                   detail line plus the derived and working
000500*                   fields carried for one exploded table entry.
000600*                   One input line may explode into zero or more
000700*                   entries, one per elevator number found in
000800*                   the address text.
000900*
001000* CHANGE LOG
001100*-----------------------------------------------------------------
001200* DATE       INIT  TICKET   DESCRIPTION
001300* ---------- ----  -------  ------------------------------------
001400* 1989-06-14 RFH   CLN-004  ORIGINAL LAYOUT FOR MAINTENANCE LOG   CLN-004 
001500* 1990-03-02 RFH   CLN-012  ADDED HAS-ALERT FLAG FOR FN COUNTING  CLN-012 
001600* 1991-09-03 DKT   CLN-019  ADDED DAY-NUMBER/SEC-OF-DAY PAIR SO   CLN-019 
001700*                           WINDOW MATH WORKS ACROSS MIDNIGHT
001800* 1995-04-11 DKT   CLN-031  ADDRESS WIDENED TO 60 (LONGER ZONE    CLN-031 
001900*                           DESCRIPTIONS FROM THE SOUTH CAMPUS)
002000* 1999-01-05 MWP   CLN-Y2K  TS-KEY EXPANDED TO 4-DIGIT YEAR       CLN-Y2K 
002100*****************************************************************
002200*
002300* CLN-MAINT-RAW IS THE DETAIL LINE AS IT ARRIVES FROM THE
002400* MAINTENANCE REQUEST LOG FEED (SEE SELECT MNTN-FILE IN
002500* CLNDRV0O).  COLUMN ORDER IS THE FILE CONTRACT.
002600*
002700 01  CLN-MAINT-ENTRY.
002800     05  CLN-MAINT-RAW.
002900         10  CLN-MNT-TITLE           PIC X(40).
003000         10  CLN-MNT-ADDRESS         PIC X(60).
003100         10  CLN-MNT-CREATED         PIC X(16).
003200*                                    MM/DD/YYYY HH:MM
003300         10  CLN-MNT-ZONE            PIC X(20).
003400         10  FILLER                  PIC X(14).
003500*
003600*        CLN-MNT-ADDR-CHARS LETS THE ELEVATOR-NUMBER EXPLODER
003700*        (CLNNRM0M, SECTION C210) WALK CLN-MNT-ADDRESS ONE BYTE
003800*        AT A TIME WHILE LOOKING FOR "ELEV" AND 3-DIGIT RUNS.
003900*
004000     05  CLN-MNT-ADDR-CHARS REDEFINES CLN-MAINT-RAW.
004100         10  FILLER                  PIC X(40).
004200         10  CLN-MNT-ADDR-CHAR OCCURS 60 TIMES
004300                                     PIC X.
004400         10  FILLER                  PIC X(36).
004500*
004600*        CLN-MNT-RAW-CHARS IS THE WHOLE-LINE BYTE MAP OF THE
004700*        RAW MAINTENANCE-LOG DETAIL LINE.
004800*
004900     05  CLN-MNT-RAW-CHARS REDEFINES CLN-MAINT-RAW.
005000         10  CLN-MNT-RAW-CHAR  OCCURS 150 TIMES
005100                                     PIC X.
005200*
005300     05  CLN-MAINT-DERIVED.
005400         10  CLN-MNT-ELEVATOR        PIC X(04).
005500         10  CLN-MNT-ZONE-KEY        PIC X(20).
005600*
005700*        CLN-MNT-TS-KEY IS THE SORTABLE YYYYMMDDHHMMSS FORM OF
005800*        CLN-MNT-CREATED (SECONDS ALWAYS ZERO).  CLN-MNT-TS-
005900*        BROKEN REDEFINES IT FOR THE MOVE-CORR STYLE PARSE.
006000*
006100         10  CLN-MNT-TS-KEY          PIC 9(14).
006200         10  CLN-MNT-TS-BROKEN REDEFINES CLN-MNT-TS-KEY.
006300             15  CLN-MNT-TS-YYYY     PIC 9(04).
006400             15  CLN-MNT-TS-MM       PIC 9(02).
006500             15  CLN-MNT-TS-DD       PIC 9(02).
006600             15  CLN-MNT-TS-HH       PIC 9(02).
006700             15  CLN-MNT-TS-MI       PIC 9(02).
006800             15  CLN-MNT-TS-SS       PIC 9(02).
006900*
007000         10  CLN-MNT-DAYNUM          PIC 9(07) COMP.
007100         10  CLN-MNT-SECOFDAY        PIC 9(05) COMP.
007200*
007300         10  CLN-MNT-VALID-FLAG      PIC X.
007400             88  CLN-MNT-IS-VALID        VALUE "Y".
007500             88  CLN-MNT-NOT-VALID       VALUE "N".
007600         10  CLN-MNT-RETAIN-FLAG     PIC X.
007700             88  CLN-MNT-RETAINED        VALUE "Y".
007800             88  CLN-MNT-NOT-RETAINED    VALUE "N".
007900         10  CLN-MNT-WINDOW-FLAG     PIC X.
008000             88  CLN-MNT-IN-WINDOW       VALUE "Y".
008100             88  CLN-MNT-OUT-OF-WINDOW   VALUE "N".
008200         10  CLN-MNT-ALERT-FLAG      PIC X.
008300             88  CLN-MNT-HAS-ALERT       VALUE "Y".
008400             88  CLN-MNT-NO-ALERT        VALUE "N".
008500         10  FILLER                  PIC X(10).
008600*
008700*****************************************************************
008800* END OF CLNMNTNC
008900*****************************************************************
