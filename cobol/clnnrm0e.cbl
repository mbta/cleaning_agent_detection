000100******************************************************************
000200*
000300 IDENTIFICATION DIVISION.
000400*
000500 PROGRAM-ID.     CLNNRM0M.
000600 AUTHOR.         R F HALVORSEN.
000700 INSTALLATION.   BUILDING SERVICES DATA CENTER.
000800 DATE-WRITTEN.   1989-06-12.
000900 DATE-COMPILED.
001000 SECURITY.       NONE.
001100*
001200******************************************************************
001300* CHANGE LOG
001400*------------------------------------------------------------------
001500* DATE       INIT  TICKET    DESCRIPTION
001600* ---------- ----  --------  --------------------------------------
001700* 1989-06-12 RFH   CLN-004   ORIGINAL BUILD -- ALERT NORM ONLY    CLN-004 
001800* 1989-07-30 RFH   CLN-007   ADDED ZONE-KEY BUILDER               CLN-007 
001900* 1990-02-27 RFH   CLN-011   ADDED "CL" CMD FOR MAINTENANCE LOG   CLN-011 
002000*                            LINES, ELEVATOR EXPLOSION LOGIC
002100* 1991-09-03 DKT   CLN-019   ADDED DAY-NUM/SEC-OF-DAY CONVERSION  CLN-019 
002200*                            SO CALLER CAN DIFF ACROSS MIDNIGHT
002300* 1993-05-14 DKT   CLN-024   "ELEV" CHECK MADE CASE-INSENSITIVE   CLN-024 
002400*                            AFTER SOUTH CAMPUS SENT MIXED CASE
002500* 1999-01-06 MWP   CLN-Y2K   4-DIGIT YEAR THROUGHOUT, RETIRED THE CLN-Y2K 
002600*                            "19" PREFIX ASSUMPTION IN C130/C230
002700* 2004-08-19 LNP   CLN-041   ELEV-LIST WIDENED FROM 10 TO 20      CLN-041
002710* 2006-03-14 LNP   CLN-057   LINK-RC=1/9 NOW LOG THROUGH A REAL    CLN-057
002720*                            Z900-ERRLOG INSTEAD OF JUST SETTING
002730*                            THE RETURN CODE AND FALLING THROUGH
002740* 2006-03-28 LNP   CLN-060   ADDED C9-LINES-NORMALIZED, ECHOED AT  CLN-060
002750*                            B090-TERMINATE
002800******************************************************************
002900*
003000* THIS MODULE IS CALLED ONCE PER INPUT LINE BY CLNDRV0O.  IT DOES
003100* NOT READ OR WRITE ANY FILE -- ALL WORK IS ON THE LINK-REC BLOCK.
003200* LINK-CMD "AL" NORMALIZES ONE SENSOR-ALERT LINE (LOCATION TEXT,
003300* TIMESTAMP).  LINK-CMD "CL" NORMALIZES ONE MAINTENANCE-LOG LINE
003400* (ADDRESS TEXT, ZONE TEXT, CREATED TIMESTAMP) AND EXPLODES THE
003500* ADDRESS INTO ITS ELEVATOR NUMBERS.
003600*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     SWITCH-1 IS CLN-SHOW-VERSION
004100         ON STATUS IS CLN-VERSION-REQUESTED
004200     CLASS CLN-DIGIT        IS "0123456789"
004300     CLASS CLN-LOWER-LETTER IS "abcdefghijklmnopqrstuvwxyz".
004400*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700*
004800 DATA DIVISION.
004900 FILE SECTION.
005000*
005100 WORKING-STORAGE SECTION.
005110*------------------------------------------------------------------
005120* STANDALONE COUNTER, NOT PART OF ANY GROUP.
005130*------------------------------------------------------------------
005140 77  C9-LINES-NORMALIZED         PIC S9(09) COMP VALUE ZERO.
005200*------------------------------------------------------------------
005300* COMP FIELDS -- PREFIX CN WHERE N = NUMBER OF DIGITS
005400*------------------------------------------------------------------
005500 01  COMP-FIELDS.
005600     05  C4-ANZ                  PIC S9(04) COMP.
005700     05  C4-I1                   PIC S9(04) COMP.
005800     05  C4-I2                   PIC S9(04) COMP.
005900     05  C4-LEN                  PIC S9(04) COMP.
006000     05  C4-RUNLEN               PIC S9(04) COMP.
006100     05  C4-RUNSTART             PIC S9(04) COMP.
006200     05  C7-DAYNUM               PIC S9(07) COMP.
006210     05  FILLER                  PIC X(02).
006300*
006400*------------------------------------------------------------------
006500* JULIAN DAY-NUMBER WORK FIELDS (SEE U210-COMPUTE-DAYNUM)
006600*------------------------------------------------------------------
006700 01  JULIAN-FIELDS.
006800     05  JDN-A                   PIC S9(04) COMP.
006900     05  JDN-Y                   PIC S9(07) COMP.
007000     05  JDN-M                   PIC S9(04) COMP.
007100     05  JDN-TERM-A              PIC S9(07) COMP.
007200     05  JDN-TERM-Y4             PIC S9(07) COMP.
007300     05  JDN-TERM-Y100           PIC S9(07) COMP.
007400     05  JDN-TERM-Y400           PIC S9(07) COMP.
007410     05  FILLER                  PIC X(02).
007500*
007600*------------------------------------------------------------------
007700* TIMESTAMP PIECES, LIFTED OUT OF LINK-TIME-TEXT BY REFERENCE
007800* MODIFICATION BEFORE ANY ARITHMETIC IS DONE ON THEM.
007900*------------------------------------------------------------------
008000 01  TS-PARSE-FIELDS.
008100     05  TSP-YYYY                PIC 9(04).
008200     05  TSP-MM                  PIC 9(02).
008300     05  TSP-DD                  PIC 9(02).
008400     05  TSP-HH                  PIC 9(02).
008500     05  TSP-MI                  PIC 9(02).
008600     05  TSP-SS                  PIC 9(02).
008610     05  FILLER                  PIC X(02).
008620*
008630* TS-PARSE-AS-TEXT IS THE ONE-FIELD TEXT VIEW OF THE SIX BROKEN-
008640* OUT TSP-YYYY/MM/DD/HH/MI/SS FIELDS ABOVE.
008650*
008660 01  TS-PARSE-AS-TEXT REDEFINES TS-PARSE-FIELDS.
008670     05  TSP-TEXT                PIC X(14).
008680     05  FILLER                  PIC X(02).
008700*
008800*------------------------------------------------------------------
008900* DISPLAY FIELDS -- PREFIX D
009000*------------------------------------------------------------------
009100 01  DISPLAY-FIELDS.
009200     05  D-NUM4                  PIC -9(04).
009300     05  D-TEXT-UPPER            PIC X(60).
009400     05  D-TEXT-LOWER            PIC X(60).
009500     05  D-ZONE-OUT              PIC X(20).
009600     05  D-ZONE-PTR              PIC S9(04) COMP.
009610     05  FILLER                  PIC X(02).
009700*
009800*------------------------------------------------------------------
009900* CONSTANT FIELDS -- PREFIX K
010000*------------------------------------------------------------------
010100 01  CONSTANT-FIELDS.
010200     05  K-MODULE                PIC X(08) VALUE "CLNNRM0M".
010300     05  K-ELEV-TAG               PIC X(04) VALUE "ELEV".
010310     05  FILLER                  PIC X(04).
010320*
010330* K-MODULE-CHARS LETS Z900-ERRLOG BELOW BUILD THE MODULE NAME ONE
010340* BYTE AT A TIME, SAME PATTERN AS CLNMAT0M/CLNRPT0M.
010350*
010360 01  K-MODULE-CHARS REDEFINES CONSTANT-FIELDS.
010370     05  K-MODULE-CHAR OCCURS 14 TIMES
010380                                 PIC X.
010390     05  FILLER                  PIC X(02).
010400*
010500*------------------------------------------------------------------
010600* CONDITIONAL FIELDS
010700*------------------------------------------------------------------
010800 01  SWITCHES.
010900     05  PRG-STATUS              PIC 9     VALUE ZERO.
011000         88  PRG-OK                        VALUE ZERO.
011100         88  PRG-NOK                       VALUE 1 THRU 9.
011200         88  PRG-ABORT                     VALUE 2.
011300     05  CLN-FOUND-FLAG          PIC X     VALUE "N".
011400         88  CLN-ELEV-FOUND               VALUE "Y".
011500         88  CLN-ELEV-NOT-FOUND            VALUE "N".
011600     05  CLN-ELEV-TAG-FLAG       PIC X     VALUE "N".
011700         88  CLN-ELEV-TAG-PRESENT         VALUE "Y".
011800         88  CLN-ELEV-TAG-ABSENT          VALUE "N".
011810     05  FILLER                  PIC X(02).
011820*
011830* SWITCH-BYTES IS THE BYTE-ARRAY VIEW OF THE SWITCHES GROUP.
011840*
011850 01  SWITCH-BYTES REDEFINES SWITCHES.
011860     05  SWITCH-BYTE OCCURS 3 TIMES
011870                                 PIC X.
011880     05  FILLER                  PIC X(02).
011900*
012000*------------------------------------------------------------------
012100* WORK FIELDS -- PREFIX W
012200*------------------------------------------------------------------
012300 01  WORK-FIELDS.
012400     05  W-STOP-AFTER-1          PIC X     VALUE "N".
012500         88  W-STOP-AFTER-FIRST-HIT        VALUE "Y".
012600     05  W-SCAN-STOP-FLAG        PIC X     VALUE "N".
012700         88  CLN-SCAN-STOP                 VALUE "Y".
012800         88  CLN-SCAN-CONTINUE             VALUE "N".
012810     05  FILLER                  PIC X(02).
012820*
012830* Z-FIELDS -- WORK AREA FOR Z900-ERRLOG'S MODULE-NAME BUILD.
012840*
012850 01  Z-FIELDS.
012860     05  Z-CHAR-IDX              PIC S9(04) COMP.
012870     05  Z-MODULE-TEXT           PIC X(08).
012880     05  FILLER                  PIC X(02).
012890 01  Z-ERR-TEXT                  PIC X(40).
012900*
013000 EXTENDED-STORAGE SECTION.
013100*
013200 LINKAGE SECTION.
013300*
013400* LINK-REC IS THE PARAMETER BLOCK SHARED WITH CLNDRV0O.  LINK-CMD
013500* SELECTS THE FUNCTION; LINK-RAW-TEXT/LINK-ZONE-TEXT/LINK-TIME-
013600* TEXT CARRY THE SOURCE TEXT IN, LINK-ZONE-KEY-OUT THROUGH
013700* LINK-ELEV-LIST CARRY THE DERIVED RESULT BACK.
013800*
013900 01  LINK-REC.
014000     05  LINK-HDR.
014100         10  LINK-CMD            PIC X(02).
014200             88  LINK-CMD-ALERT         VALUE "AL".
014300             88  LINK-CMD-CLEAN         VALUE "CL".
014400         10  LINK-RC             PIC S9(04) COMP.
014500*              0 = OK
014600*              1 = NO ELEVATOR NUMBER FOUND (DATA ERROR)
014700*              9 = UNKNOWN LINK-CMD
014800     05  LINK-DATA.
014900         10  LINK-RAW-TEXT       PIC X(60).
015000         10  LINK-RAW-TEXT-LEN   PIC S9(04) COMP.
015100         10  LINK-ZONE-TEXT      PIC X(60).
015200         10  LINK-ZONE-TEXT-LEN  PIC S9(04) COMP.
015300         10  LINK-TIME-TEXT      PIC X(19).
015400         10  LINK-ZONE-KEY-OUT   PIC X(20).
015500         10  LINK-TS-KEY-OUT     PIC 9(14).
015600         10  LINK-DAYNUM-OUT     PIC 9(07) COMP.
015700         10  LINK-SECOFDAY-OUT   PIC 9(05) COMP.
015800         10  LINK-ELEVATOR-OUT   PIC X(04).
015900         10  LINK-ELEV-COUNT     PIC S9(04) COMP.
016000         10  LINK-ELEV-LIST OCCURS 20 TIMES
016100                                 PIC X(04).
016110         10  FILLER              PIC X(10).
016200*
016300 PROCEDURE DIVISION USING LINK-REC.
016400******************************************************************
016500* CONTROL SECTION
016600******************************************************************
016700 A100-CONTROL SECTION.
016800 A100-00.
016900     IF  CLN-VERSION-REQUESTED
017000         DISPLAY K-MODULE " VOM: " FUNCTION WHEN-COMPILED
017100         STOP RUN
017200     END-IF
017300*
017400     PERFORM B000-INITIAL
017500     PERFORM B100-PROCESS
017600     PERFORM B090-TERMINATE
017700     EXIT PROGRAM
017800     .
017900 A100-99.
018000     EXIT.
018100******************************************************************
018200* INITIAL SECTION
018300******************************************************************
018400 B000-INITIAL SECTION.
018500 B000-00.
018600     MOVE ZERO      TO LINK-RC
018700     MOVE ZERO      TO LINK-ZONE-KEY-OUT
018800     MOVE SPACES    TO LINK-ZONE-KEY-OUT
018900     MOVE ZERO      TO LINK-TS-KEY-OUT
019000     MOVE ZERO      TO LINK-DAYNUM-OUT
019100     MOVE ZERO      TO LINK-SECOFDAY-OUT
019200     MOVE SPACES    TO LINK-ELEVATOR-OUT
019300     MOVE ZERO      TO LINK-ELEV-COUNT
019400     SET CLN-ELEV-NOT-FOUND TO TRUE
019500     .
019600 B000-99.
019700     EXIT.
019800******************************************************************
019900* TERMINATE SECTION
020000******************************************************************
020100 B090-TERMINATE SECTION.
020200 B090-00.
020250     DISPLAY K-MODULE " -- LINES NORMALIZED THIS RUN: "
020260         C9-LINES-NORMALIZED
020400     .
020500 B090-99.
020600     EXIT.
020700******************************************************************
020800* PROCESS SECTION
020900******************************************************************
021000 B100-PROCESS SECTION.
021100 B100-00.
021110     ADD 1 TO C9-LINES-NORMALIZED
021200     EVALUATE TRUE
021300         WHEN LINK-CMD-ALERT
021400             PERFORM C100-NORMALIZE-ALERT
021500         WHEN LINK-CMD-CLEAN
021600             PERFORM C200-NORMALIZE-CLEAN
021700         WHEN OTHER
021800             MOVE 9 TO LINK-RC
021810             MOVE "-- UNKNOWN LINK-CMD, RECORD SKIPPED" TO Z-ERR-TEXT
021820             PERFORM Z900-ERRLOG
021900     END-EVALUATE
022000     .
022100 B100-99.
022200     EXIT.
022300******************************************************************
022400* NORMALIZE ONE SENSOR-ALERT LINE
022500******************************************************************
022600 C100-NORMALIZE-ALERT SECTION.
022700 C100-00.
022800     SET W-STOP-AFTER-FIRST-HIT TO TRUE
022900     MOVE LINK-RAW-TEXT-LEN TO C4-LEN
023000     PERFORM C110-SCAN-DIGIT-RUNS
023100*
023200     IF  CLN-ELEV-NOT-FOUND
023300         MOVE 1 TO LINK-RC
023310         MOVE "-- NO ELEVATOR TAG FOUND, RECORD SKIPPED" TO Z-ERR-TEXT
023320         PERFORM Z900-ERRLOG
023400         GO TO C100-99
023500     END-IF
023600     MOVE LINK-ELEV-LIST (1) TO LINK-ELEVATOR-OUT
023700*
023800     MOVE LINK-RAW-TEXT TO D-TEXT-LOWER (1:60)
023900     MOVE LINK-RAW-TEXT-LEN TO C4-LEN
024000     PERFORM C120-BUILD-ZONE-KEY
024100     MOVE D-ZONE-OUT TO LINK-ZONE-KEY-OUT
024200*
024300     PERFORM C130-PARSE-ALERT-TIME
024400     .
024500 C100-99.
024600     EXIT.
024700******************************************************************
024800* NORMALIZE ONE MAINTENANCE-LOG LINE AND EXPLODE THE ADDRESS
024900******************************************************************
025000 C200-NORMALIZE-CLEAN SECTION.
025100 C200-00.
025200     MOVE LINK-RAW-TEXT TO D-TEXT-UPPER (1:60)
025300     INSPECT D-TEXT-UPPER
025400         CONVERTING "abcdefghijklmnopqrstuvwxyz"
025500                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
025600*
025700     SET CLN-ELEV-TAG-ABSENT TO TRUE
025800     MOVE LINK-RAW-TEXT-LEN TO C4-LEN
025900     SUBTRACT 3 FROM C4-LEN GIVING C4-I2
026000     IF  C4-I2 < 1
026100         MOVE 1 TO C4-I2
026200     END-IF
026300     PERFORM C201-TEST-ONE-POSITION
026400               VARYING C4-I1 FROM 1 BY 1
026500               UNTIL C4-I1 > C4-I2
026600*
026700     MOVE ZERO TO LINK-ELEV-COUNT
026800     IF  CLN-ELEV-TAG-PRESENT
026900         SET W-STOP-AFTER-FIRST-HIT TO FALSE
027000         MOVE LINK-RAW-TEXT-LEN TO C4-LEN
027100         PERFORM C210-EXPLODE-ELEVATORS
027200     END-IF
027300*
027400     MOVE LINK-ZONE-TEXT TO D-TEXT-LOWER (1:60)
027500     MOVE LINK-ZONE-TEXT-LEN TO C4-LEN
027600     PERFORM C120-BUILD-ZONE-KEY
027700     MOVE D-ZONE-OUT TO LINK-ZONE-KEY-OUT
027800*
027900     PERFORM C230-PARSE-CLEAN-TIME
028000     .
028100 C200-99.
028200     EXIT.
028300******************************************************************
028400* C201 IS THE BODY OF THE "ELEV" TAG SCAN PERFORMED OUT OF LINE
028500* BY C200-00 -- ONE CALL PER CANDIDATE START POSITION.  KEPT AS
028600* ITS OWN SECTION SO "PERFORM C200-NORMALIZE-CLEAN" DOES NOT
028700* SWEEP IT IN A SECOND TIME.
028800******************************************************************
028900 C201-TEST-ONE-POSITION SECTION.
029000 C201-00.
029100     IF  D-TEXT-UPPER (C4-I1:4) = K-ELEV-TAG
029200         SET CLN-ELEV-TAG-PRESENT TO TRUE
029300     END-IF
029400     .
029500******************************************************************
029600* EXPLODE EVERY NON-OVERLAPPING 3-DIGIT NUMBER IN CLN-MNT-ADDRESS
029700* INTO LINK-ELEV-LIST.  A THIN CALLER OF C110 WITH THE STOP-
029800* AFTER-FIRST-HIT SWITCH ALREADY TURNED OFF BY C200-00.
029900******************************************************************
030000 C210-EXPLODE-ELEVATORS SECTION.
030100 C210-00.
030200     PERFORM C110-SCAN-DIGIT-RUNS
030300     .
030400 C210-99.
030500     EXIT.
030600******************************************************************
030700* SCAN LINK-RAW-TEXT(1:C4-LEN) FOR NON-OVERLAPPING RUNS OF 3
030800* DIGITS.  IF W-STOP-AFTER-FIRST-HIT, STOP AT THE FIRST HIT
030900* (ALERT RULE: FIRST 3-DIGIT WINDOW OF THE FIRST RUN).
031000* OTHERWISE KEEP GOING TO THE END OF THE TEXT (CLEANING RULE:
031100* EVERY NON-OVERLAPPING 3-DIGIT WINDOW).  RESULT GOES INTO
031200* LINK-ELEV-LIST / LINK-ELEV-COUNT.
031300******************************************************************
031400 C110-SCAN-DIGIT-RUNS SECTION.
031500 C110-00.
031600     MOVE ZERO TO C4-RUNLEN
031700     SET CLN-ELEV-NOT-FOUND TO TRUE
031800     SET CLN-SCAN-CONTINUE TO TRUE
031900     PERFORM C111-TEST-ONE-CHAR
032000               VARYING C4-I1 FROM 1 BY 1
032100               UNTIL C4-I1 > C4-LEN OR CLN-SCAN-STOP
032200     .
032300 C110-99.
032400     EXIT.
032500******************************************************************
032600* C111 IS THE BODY OF THE DIGIT-RUN SCAN, PERFORMED OUT OF LINE
032700* ONE TEXT POSITION AT A TIME BY C110-00.  A HIT SETS W-SCAN-
032800* STOP-FLAG RATHER THAN TAMPERING WITH THE CONTROL VARIABLE SO
032900* THE VARYING CLAUSE STAYS IN CHARGE OF THE INDEX.  KEPT AS ITS
033000* OWN SECTION SO "PERFORM C110-SCAN-DIGIT-RUNS" DOES NOT SWEEP
033100* IT IN A SECOND TIME.
033200******************************************************************
033300 C111-TEST-ONE-CHAR SECTION.
033400 C111-00.
033500     IF  LINK-RAW-TEXT (C4-I1:1) IS CLN-DIGIT
033600         ADD 1 TO C4-RUNLEN
033700         IF  C4-RUNLEN = 3
033800             ADD 1 TO LINK-ELEV-COUNT
033900             COMPUTE C4-I2 = C4-I1 - 2
034000             MOVE LINK-RAW-TEXT (C4-I2:3)
034100               TO LINK-ELEV-LIST (LINK-ELEV-COUNT)
034200             SET CLN-ELEV-FOUND TO TRUE
034300             MOVE ZERO TO C4-RUNLEN
034400             IF  W-STOP-AFTER-FIRST-HIT
034500                 SET CLN-SCAN-STOP TO TRUE
034600             END-IF
034700         END-IF
034800     ELSE
034900         MOVE ZERO TO C4-RUNLEN
035000     END-IF
035100     .
035200******************************************************************
035300* BUILD A LOWER-CASE, LETTERS-ONLY ZONE KEY FROM D-TEXT-LOWER
035400* (1:C4-LEN) INTO D-ZONE-OUT.
035500******************************************************************
035600 C120-BUILD-ZONE-KEY SECTION.
035700 C120-00.
035800     INSPECT D-TEXT-LOWER
035900         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
036000                 TO "abcdefghijklmnopqrstuvwxyz"
036100     MOVE SPACES TO D-ZONE-OUT
036200     MOVE ZERO   TO D-ZONE-PTR
036300     PERFORM C121-TEST-ONE-CHAR
036400               VARYING C4-I1 FROM 1 BY 1
036500               UNTIL C4-I1 > C4-LEN
036600     .
036700 C120-99.
036800     EXIT.
036900******************************************************************
037000* C121 IS THE BODY OF THE LETTERS-ONLY COPY, PERFORMED OUT OF
037100* LINE ONE TEXT POSITION AT A TIME BY C120-00.  KEPT AS ITS OWN
037200* SECTION SO "PERFORM C120-BUILD-ZONE-KEY" DOES NOT SWEEP IT IN
037300* A SECOND TIME.
037400******************************************************************
037500 C121-TEST-ONE-CHAR SECTION.
037600 C121-00.
037700     IF  D-TEXT-LOWER (C4-I1:1) IS CLN-LOWER-LETTER
037800         ADD 1 TO D-ZONE-PTR
037900         IF  D-ZONE-PTR <= 20
038000             MOVE D-TEXT-LOWER (C4-I1:1)
038100               TO D-ZONE-OUT (D-ZONE-PTR:1)
038200         END-IF
038300     END-IF
038400     .
038500******************************************************************
038600* PARSE "YYYY-MM-DD HH:MM:SS" INTO LINK-TS-KEY-OUT, LINK-DAYNUM-
038700* OUT AND LINK-SECOFDAY-OUT.
038800******************************************************************
038900 C130-PARSE-ALERT-TIME SECTION.
039000 C130-00.
039100     MOVE LINK-TIME-TEXT (1:4)  TO TSP-YYYY
039200     MOVE LINK-TIME-TEXT (6:2)  TO TSP-MM
039300     MOVE LINK-TIME-TEXT (9:2)  TO TSP-DD
039400     MOVE LINK-TIME-TEXT (12:2) TO TSP-HH
039500     MOVE LINK-TIME-TEXT (15:2) TO TSP-MI
039600     MOVE LINK-TIME-TEXT (18:2) TO TSP-SS
039700     COMPUTE LINK-TS-KEY-OUT =
039800             (TSP-YYYY * 10000000000)
039900         +   (TSP-MM   * 100000000)
040000         +   (TSP-DD   * 1000000)
040100         +   (TSP-HH   * 10000)
040200         +   (TSP-MI   * 100)
040300         +   TSP-SS
040400     PERFORM U210-COMPUTE-DAYNUM
040500     MOVE C7-DAYNUM TO LINK-DAYNUM-OUT
040600     COMPUTE LINK-SECOFDAY-OUT =
040700             (TSP-HH * 3600) + (TSP-MI * 60) + TSP-SS
040800     .
040900 C130-99.
041000     EXIT.
041100******************************************************************
041200* PARSE "MM/DD/YYYY HH:MM" INTO LINK-TS-KEY-OUT, LINK-DAYNUM-OUT
041300* AND LINK-SECOFDAY-OUT.  SECONDS ARE ALWAYS ZERO.
041400******************************************************************
041500 C230-PARSE-CLEAN-TIME SECTION.
041600 C230-00.
041700     MOVE LINK-TIME-TEXT (1:2)  TO TSP-MM
041800     MOVE LINK-TIME-TEXT (4:2)  TO TSP-DD
041900     MOVE LINK-TIME-TEXT (7:4)  TO TSP-YYYY
042000     MOVE LINK-TIME-TEXT (12:2) TO TSP-HH
042100     MOVE LINK-TIME-TEXT (15:2) TO TSP-MI
042200     MOVE ZERO                  TO TSP-SS
042300     COMPUTE LINK-TS-KEY-OUT =
042400             (TSP-YYYY * 10000000000)
042500         +   (TSP-MM   * 100000000)
042600         +   (TSP-DD   * 1000000)
042700         +   (TSP-HH   * 10000)
042800         +   (TSP-MI   * 100)
042900         +   TSP-SS
043000     PERFORM U210-COMPUTE-DAYNUM
043100     MOVE C7-DAYNUM TO LINK-DAYNUM-OUT
043200     COMPUTE LINK-SECOFDAY-OUT =
043300             (TSP-HH * 3600) + (TSP-MI * 60)
043400     .
043500 C230-99.
043600     EXIT.
043700******************************************************************
043800* U210 -- JULIAN-STYLE DAY NUMBER FROM TSP-YYYY/TSP-MM/TSP-DD,
043900* TRUNCATING INTEGER DIVISION ONE STEP AT A TIME SO THE RESULT
044000* DOES NOT DRIFT.  USED BY BOTH C130 (Y-M-D INPUT) AND C230
044100* (M-D-Y INPUT) ONCE TSP-YYYY/TSP-MM/TSP-DD HAVE BEEN SET.
044200******************************************************************
044300 U210-COMPUTE-DAYNUM SECTION.
044400 U210-00.
044500     COMPUTE JDN-A = (14 - TSP-MM) / 12
044600     COMPUTE JDN-Y = TSP-YYYY + 4800 - JDN-A
044700     COMPUTE JDN-M = TSP-MM + (12 * JDN-A) - 3
044800     COMPUTE JDN-TERM-A    = ((153 * JDN-M) + 2) / 5
044900     COMPUTE JDN-TERM-Y4   = JDN-Y / 4
045000     COMPUTE JDN-TERM-Y100 = JDN-Y / 100
045100     COMPUTE JDN-TERM-Y400 = JDN-Y / 400
045200     COMPUTE C7-DAYNUM =
045300             TSP-DD
045400         +   JDN-TERM-A + (365 * JDN-Y)
045500         +   JDN-TERM-Y4 - JDN-TERM-Y100 + JDN-TERM-Y400
045600         -   32045
045700     .
045800 U210-99.
045900     EXIT.
045910******************************************************************
045920* Z900-ERRLOG BUILDS THE MODULE NAME INTO Z-MODULE-TEXT ONE BYTE
045930* AT A TIME FROM K-MODULE-CHARS, THEN DISPLAYS IT WITH WHATEVER
045940* MESSAGE THE CALLER LEFT IN Z-ERR-TEXT.  SAME PATTERN AS THE
045950* Z900-ERRLOG IN CLNMAT0M AND CLNRPT0M.
045960******************************************************************
045970 Z900-ERRLOG SECTION.
045980 Z900-00.
045990     MOVE SPACES TO Z-MODULE-TEXT
046000     PERFORM Z901-COPY-ONE-CHAR
046010         VARYING Z-CHAR-IDX FROM 1 BY 1
046020         UNTIL Z-CHAR-IDX > 8
046030     DISPLAY Z-MODULE-TEXT " " Z-ERR-TEXT
046040     .
046050 Z900-99.
046060     EXIT.
046070 Z901-COPY-ONE-CHAR SECTION.
046080 Z901-00.
046090     MOVE K-MODULE-CHAR (Z-CHAR-IDX)
046091         TO Z-MODULE-TEXT (Z-CHAR-IDX:1)
046092     .
046093 Z901-99.
046094     EXIT.
046095******************************************************************
046096* END OF CLNNRM0M
046200******************************************************************
