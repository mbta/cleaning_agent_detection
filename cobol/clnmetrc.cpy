000100*****************************************************************
000200* COPYBOOK      :: CLNMETRC
000300* DESCRIPTION    :: Metrics counters and the line layouts used
000400*                   for the boxed console summary and the
000500*                   metrics CSV (CLNRPT0M), shared with the
000600*                   matching engine (CLNMAT0M) that fills the
000700*                   counters.
000800*
000900* CHANGE LOG
001000*-----------------------------------------------------------------
001100* DATE       INIT  TICKET   DESCRIPTION
001200* ---------- ----  -------  ------------------------------------
001300* 1989-06-20 RFH   CLN-005  ORIGINAL COUNTERS AND BOX LAYOUT      CLN-005 
001400* 1992-11-08 DKT   CLN-022  ADDED CSV DETAIL LINE FOR EXPORT      CLN-022 
001500* 1994-01-18 DKT   CLN-027  MOVED LABELS INTO A TABLE SO THE BOX  CLN-027 
001600*                           AND THE CSV SHARE ONE SOURCE OF TEXT
001700*****************************************************************
001800*
001900 01  CLN-METRIC-COUNTERS.
002000     05  CLN-MET-TP-COUNT            PIC 9(09) COMP.
002100     05  CLN-MET-FP-COUNT            PIC 9(09) COMP.
002200     05  CLN-MET-FN-COUNT            PIC 9(09) COMP.
002210     05  FILLER                      PIC X(04).
002300*
002400*        CLN-MET-COUNT-OF LETS THE TOTAL-UP PARAGRAPH IN
002500*        CLNRPT0M ADD ALL THREE COUNTERS IN ONE SMALL LOOP
002600*        INSTEAD OF THREE SEPARATE ADD STATEMENTS.
002700*
002800 01  CLN-MET-COUNT-ARRAY REDEFINES CLN-METRIC-COUNTERS.
002900     05  CLN-MET-COUNT-OF OCCURS 3 TIMES
003000                                     PIC 9(09) COMP.
003010     05  FILLER                      PIC X(04).
003100*
003200 01  CLN-MET-TOTAL-COUNT             PIC 9(09) COMP.
003300*
003400*        ONE ENTRY PER METRIC.  LABEL-LEN IS THE TRUE LENGTH OF
003500*        THE TEXT IN LABEL (NO TRAILING BLANKS) SO THE CSV
003600*        WRITER CAN STRING LABEL(1:LABEL-LEN) WITHOUT DRAGGING
003700*        PADDING INTO THE OUTPUT LINE.
003800*
003900 01  CLN-METRIC-TABLE.
004000     05  CLN-MET-ENTRY OCCURS 3 TIMES
004100                       INDEXED BY CLN-MET-IDX.
004200         10  CLN-MET-LABEL           PIC X(20).
004300         10  CLN-MET-LABEL-LEN       PIC 9(02) COMP.
004400         10  FILLER                  PIC X(04).
004500*
004600*****************************************************************
004700* BOXED CONSOLE SUMMARY LINES (WIDTH 35, SEE CLNRPT0M C100)
004800*****************************************************************
004900*
005000 01  CLN-BOX-BORDER                  PIC X(35)
005100                                     VALUE ALL "*".
005200*
005300 01  CLN-BOX-TITLE.
005400     05  FILLER                      PIC X     VALUE "*".
005500     05  CLN-BOX-TITLE-TEXT          PIC X(33).
005600     05  FILLER                      PIC X     VALUE "*".
005700*
005800 01  CLN-BOX-DETAIL.
005900     05  FILLER                      PIC X     VALUE "*".
006000     05  FILLER                      PIC X     VALUE SPACE.
006100     05  CLN-BOX-LABEL                PIC X(20).
006200     05  FILLER                      PIC X     VALUE "*".
006300     05  FILLER                      PIC X     VALUE SPACE.
006400     05  CLN-BOX-COUNT                PIC X(10).
006500     05  FILLER                      PIC X     VALUE "*".
006600*
006700*****************************************************************
006800* NUMERIC-TO-TEXT WORK AREA (NO LEADING ZEROS IN OUTPUT)
006900*****************************************************************
007000*
007100 01  CLN-METRIC-EDIT-AREA.
007200     05  CLN-MET-COUNT-EDIT           PIC Z(8)9.
007300     05  CLN-MET-COUNT-EDIT-R REDEFINES CLN-MET-COUNT-EDIT
007400                                     PIC X(09).
007500     05  CLN-MET-COUNT-TRIM           PIC X(10).
007600     05  FILLER                      PIC X(06).
007700*
007800*****************************************************************
007900* METRICS CSV LINES (SEE CLNRPT0M C200, FILE METR-FILE)
008000*****************************************************************
008100*
008200 01  CLN-CSV-HEADER-LINE             PIC X(30)
008300                                     VALUE "Metric,Count".
008400 01  CLN-CSV-DETAIL-LINE             PIC X(30).
008500*
008600*****************************************************************
008700* END OF CLNMETRC
008800*****************************************************************
