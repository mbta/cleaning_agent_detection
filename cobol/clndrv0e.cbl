000100******************************************************************
000200*
000300 IDENTIFICATION DIVISION.
000400*
000500 PROGRAM-ID.     CLNDRV0O.
000600 AUTHOR.         R F HALVORSEN.
000700 INSTALLATION.   BUILDING SERVICES DATA CENTER.
000800 DATE-WRITTEN.   1989-06-12.
000900 DATE-COMPILED.
001000 SECURITY.       NONE.
001100*
001200******************************************************************
001300* CHANGE LOG
001400*------------------------------------------------------------------
001500* DATE       INIT  TICKET    DESCRIPTION
001600* ---------- ----  --------  --------------------------------------
001700* 1989-06-12 RFH   CLN-004   ORIGINAL BUILD -- SENSOR FILE ONLY,  CLN-004 
001800*                            NO MAINTENANCE-LOG RECONCILIATION
001900* 1989-07-30 RFH   CLN-007   ADDED ZONE-KEY NORMALIZE CALL        CLN-007 
002000* 1990-02-27 RFH   CLN-011   ADDED MAINTENANCE-LOG READ/EXPLODE,  CLN-011 
002100*                            SENSOR-LOCATIONS MEMBERSHIP FILTER
002200* 1990-03-02 RFH   CLN-012   ADDED HAS-ALERT FLAG FOR FN COUNT    CLN-012 
002300* 1991-09-03 DKT   CLN-019   SWITCHED MIN/MAX TO ABSOLUTE SECS    CLN-019 
002400*                            SECONDS (DAYNUM*86400+SECOFDAY) SO
002500*                            OVERLAP WINDOW WORKS ACROSS MIDNIGHT
002600* 1992-05-19 DKT   CLN-020   ADDED HEADER-ROW VALIDATION          CLN-020 
002700* 1994-01-18 DKT   CLN-027   SPLIT MATCH/REPORT TO CLNMAT0M AND   CLN-027 
002800*                            CLNRPT0M SO THIS DRIVER ONLY READS,
002900*                            NORMALIZES AND WINDOWS THE TWO FEEDS
003000* 1999-01-06 MWP   CLN-Y2K   4-DIGIT YR THROUGHOUT (SEE CLNNRM0M) CLN-Y2K 
003100* 2004-08-19 LNP   CLN-041   TABLE SIZES WIDENED, SEE COMP-FIELDS CLN-041
003101* 2006-03-14 LNP   CLN-052   ADDED ZONE/ELEVATOR/TIME SORT AHEAD  CLN-052
003102*                            OF THE MATCH CALL (C330/C340) -- THE
003103*                            SCAN-STOP IN CLNMAT0M ONLY HOLDS UP
003104*                            WHEN EACH GROUP IS IN TIME ORDER
003105* 2006-03-14 LNP   CLN-053   MIN/MAX RANGE NOW ECHOED ONE VALUE   CLN-053
003106*                            AT A TIME, SEE C305-FORMAT-RANGE
003110* 2006-03-28 LNP   CLN-058   U-HAYSTACK WIDENED 104 TO 150, AND   CLN-058
003120*                            C201-00 NOW MOVES THE WHOLE MNTN-IN-
003130*                            RECORD INSTEAD OF JUST ITS FIRST 104
003140*                            BYTES -- HEADER 3/4 NEEDLES LIVE PAST
003150*                            COL 104 AND WERE NEVER BEING FOUND,
003160*                            EVERY MAINTENANCE LOG WAS REJECTED
003200******************************************************************
003300*
003400* THIS IS THE MAIN DRIVER FOR THE CLEANING-AGENT DETECTION METRICS
003500* RUN.  IT OPENS THE SENSOR ALERT REPORT AND THE MAINTENANCE
003600* REQUEST LOG, NORMALIZES AND FILTERS BOTH (CALLING CLNNRM0M ONE
003700* LINE AT A TIME), COMPUTES THE OVERLAPPING DATE WINDOW, THEN
003800* HANDS THE TWO RETAINED/WINDOWED TABLES TO CLNMAT0M FOR MATCHING
003900* AND TO CLNRPT0M FOR THE FINAL REPORT.
004000*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     SWITCH-1 IS CLN-SHOW-VERSION
004500         ON STATUS IS CLN-VERSION-REQUESTED
004600     CLASS CLN-UPPER-LETTER IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004700*
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT ALRT-FILE    ASSIGN TO SENSRPT
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS FILE-STATUS.
005300     SELECT MNTN-FILE    ASSIGN TO MNTNLOG
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS FILE-STATUS.
005600*
005700 DATA DIVISION.
005800 FILE SECTION.
005900*
006000* ALRT-IN-RECORD IS THE PHYSICAL SENSOR FEED LINE.  ALRT-IN-CHARS
006100* REDEFINES IT AS A BYTE ARRAY, THE SAME ALTERNATE VIEW MNTN-IN-
006200* CHARS BELOW GIVES THE MAINTENANCE LINE.
006300*
006400 FD  ALRT-FILE.
006500 01  ALRT-IN-RECORD.
006600     05  ALRT-IN-TIMESTAMP       PIC X(19).
006700     05  ALRT-IN-LOCATION        PIC X(40).
006800     05  ALRT-IN-ID              PIC X(10).
006900     05  ALRT-IN-STATUS          PIC X(20).
007000     05  FILLER                  PIC X(15).
007100 01  ALRT-IN-CHARS REDEFINES ALRT-IN-RECORD.
007200     05  ALRT-IN-CHAR OCCURS 102 TIMES
007300                                 PIC X.
007310     05  FILLER                  PIC X(02).
007400*
007500* MNTN-IN-RECORD IS THE PHYSICAL MAINTENANCE-LOG LINE.
007600*
007700 FD  MNTN-FILE.
007800 01  MNTN-IN-RECORD.
007900     05  MNTN-IN-TITLE           PIC X(40).
008000     05  MNTN-IN-ADDRESS         PIC X(60).
008100     05  MNTN-IN-CREATED         PIC X(16).
008200     05  MNTN-IN-ZONE            PIC X(20).
008300     05  FILLER                  PIC X(14).
008400 01  MNTN-IN-CHARS REDEFINES MNTN-IN-RECORD.
008500     05  MNTN-IN-CHAR OCCURS 148 TIMES
008600                                 PIC X.
008610     05  FILLER                  PIC X(02).
008700*
008800 WORKING-STORAGE SECTION.
008810*------------------------------------------------------------------
008820* STANDALONE COUNTERS, NOT PART OF ANY GROUP.
008830*------------------------------------------------------------------
008840 77  C9-SWAP-COUNT               PIC S9(09) COMP VALUE ZERO.
008900*------------------------------------------------------------------
009000* COMP FIELDS -- PREFIX CN WHERE N = NUMBER OF DIGITS
009100*------------------------------------------------------------------
009200 01  COMP-FIELDS.
009300     05  C4-I1                   PIC S9(04) COMP.
009400     05  C4-I2                   PIC S9(04) COMP.
009500     05  C4-LEN                  PIC S9(04) COMP.
009600     05  C4-ELEV-IDX             PIC S9(04) COMP.
009700     05  C9-ALRT-RETAINED        PIC S9(09) COMP VALUE ZERO.
009800     05  C9-CLEAN-RETAINED       PIC S9(09) COMP VALUE ZERO.
009810     05  FILLER                  PIC X(02).
009900*
010000*------------------------------------------------------------------
010100* ABSOLUTE-SECOND FIELDS -- PREFIX C18 (DAYNUM * 86400 + SECOFDAY),
010200* FOLLOWING THE SHOP'S OWN C18-VAL HABIT FOR 18-DIGIT COMP WORK.
010300*------------------------------------------------------------------
010400 01  C18-FIELDS.
010500     05  C18-ABS-SEC             PIC S9(18) COMP.
010600     05  C18-PREV-ALRT-ABS-SEC   PIC S9(18) COMP.
010700     05  C18-DIFF                PIC S9(18) COMP.
010800     05  C18-DT-MIN              PIC S9(18) COMP.
010900     05  C18-DT-MAX              PIC S9(18) COMP.
010910     05  FILLER                  PIC X(02).
011000*
011100* MINMAX-FIELDS HOLDS THE RUNNING MIN/MAX OVER EACH FEED.
011200* MINMAX-ARRAY REDEFINES IT SO C305-FORMAT-RANGE CAN WALK ALL
011300* FOUR VALUES WITH ONE DISPLAY LOOP INSTEAD OF FOUR DISPLAYS.
011400*
011500 01  MINMAX-FIELDS.
011600     05  C18-ALRT-MIN            PIC S9(18) COMP.
011700     05  C18-ALRT-MAX            PIC S9(18) COMP.
011800     05  C18-CLEAN-MIN           PIC S9(18) COMP.
011900     05  C18-CLEAN-MAX           PIC S9(18) COMP.
011910     05  FILLER                  PIC X(04).
012000 01  MINMAX-ARRAY REDEFINES MINMAX-FIELDS.
012100     05  C18-MINMAX-OF OCCURS 4 TIMES
012200                                 PIC S9(18) COMP.
012210     05  FILLER                  PIC X(04).
012300*
012400*------------------------------------------------------------------
012500* DISPLAY FIELDS -- PREFIX D
012600*------------------------------------------------------------------
012700 01  DISPLAY-FIELDS.
012800     05  D-NUM9                  PIC -9(09).
012900     05  D-TEXT-UPPER            PIC X(60).
012910     05  FILLER                  PIC X(02).
013000*
013100*------------------------------------------------------------------
013200* CONSTANT FIELDS -- PREFIX K
013300*------------------------------------------------------------------
013400 01  CONSTANT-FIELDS.
013500     05  K-MODULE                PIC X(08) VALUE "CLNDRV0O".
013600     05  K-STATUS-TAG            PIC X(05) VALUE "CLEAN".
013700     05  K-ALRT-HDR-1            PIC X(18)
013800                                 VALUE "Date & Time Stamp".
013900     05  K-ALRT-HDR-2            PIC X(20)
014000                                 VALUE "Location Elevator #".
014100     05  K-ALRT-HDR-3            PIC X(08) VALUE "Alert ID".
014200     05  K-ALRT-HDR-4            PIC X(06) VALUE "Status".
014300     05  K-MNTN-HDR-1            PIC X(05) VALUE "Title".
014400     05  K-MNTN-HDR-2            PIC X(07) VALUE "Address".
014500     05  K-MNTN-HDR-3            PIC X(07) VALUE "Created".
014600     05  K-MNTN-HDR-4            PIC X(04) VALUE "Zone".
014610     05  FILLER                  PIC X(04).
014700*
014800*------------------------------------------------------------------
014900* CONDITIONAL FIELDS
015000*------------------------------------------------------------------
015100 01  SWITCHES.
015200     05  PRG-STATUS              PIC 9     VALUE ZERO.
015300         88  PRG-OK                        VALUE ZERO.
015400         88  PRG-ABORT                     VALUE 1.
015500     05  FILE-STATUS             PIC X(02).
015600         88  FILE-OK                       VALUE "00".
015700         88  FILE-NOK                      VALUE "01" THRU "99".
015800         88  FILE-AT-END                   VALUE "10".
015900     05  ALRT-EOF-FLAG           PIC X     VALUE "N".
016000         88  ALRT-AT-EOF                   VALUE "Y".
016100         88  ALRT-NOT-AT-EOF                VALUE "N".
016200     05  CLEAN-EOF-FLAG          PIC X     VALUE "N".
016300         88  CLEAN-AT-EOF                  VALUE "Y".
016400         88  CLEAN-NOT-AT-EOF               VALUE "N".
016500     05  ALRT-FIRST-FLAG         PIC X     VALUE "Y".
016600         88  ALRT-IS-FIRST-KEPT             VALUE "Y".
016700         88  ALRT-NOT-FIRST-KEPT            VALUE "N".
016800     05  U-FOUND-FLAG            PIC X     VALUE "N".
016900         88  U-TEXT-FOUND                  VALUE "Y".
017000         88  U-TEXT-NOT-FOUND               VALUE "N".
017100     05  U-SCAN-STOP-FLAG        PIC X     VALUE "N".
017200         88  U-SCAN-STOP                   VALUE "Y".
017300         88  U-SCAN-GO                      VALUE "N".
017310     05  FILLER                  PIC X(02).
017400*
017500*------------------------------------------------------------------
017600* WORK FIELDS -- PREFIX W
017700*------------------------------------------------------------------
017800 01  WORK-FIELDS.
017900     05  W-PREV-ZONE-KEY         PIC X(20).
018000     05  W-PREV-ELEVATOR         PIC X(04).
018010     05  FILLER                  PIC X(02).
018100*
018200*------------------------------------------------------------------
018300* GENERIC SUBSTRING SEARCH AREA, USED FOR BOTH HEADER VALIDATION
018400* AND THE "CLEAN"/"ELEV" STATUS-TEXT TESTS.  SEE SECTION U200.
018410* SIZED TO 150 SO IT CAN HOLD THE WHOLE MAINTENANCE-LOG RECORD
018420* (THE WIDEST THING EVER MOVED IN HERE); SHORTER HAYSTACKS JUST
018430* LEAVE THE TAIL SPACE-PADDED AND UNSCANNED.
018500*------------------------------------------------------------------
018600 01  SEARCH-FIELDS.
018700     05  U-HAYSTACK              PIC X(150).
018800     05  U-HAYSTACK-LEN          PIC S9(04) COMP.
018900     05  U-NEEDLE                PIC X(30).
019000     05  U-NEEDLE-LEN            PIC S9(04) COMP.
019100     05  U-SCAN-LIMIT            PIC S9(04) COMP.
019110     05  FILLER                  PIC X(02).
019200*
019300*------------------------------------------------------------------
019400* ALERT-ENTRY/MAINT-ENTRY ARE SCRATCH AREAS FOR THE ONE RECORD
019500* CURRENTLY BEING NORMALIZED.  COPYBOOK LAYOUTS ARE THE SAME ONES
019600* CLNNRM0M DESCRIBES IN ITS OWN COMMENTS.
019700*------------------------------------------------------------------
019800     COPY CLNALRTC.
019900     COPY CLNMNTNC.
020000     COPY CLNMETRC.
020100*
020200*------------------------------------------------------------------
020300* RETAINED/EXPLODED ALERT TABLE.  FIELDS ARE THE SUBSET CLNMAT0M
020400* NEEDS FOR MATCHING -- NOT THE FULL CLN-ALERT-ENTRY LAYOUT.
020500* CLNMAT0M'S LINKAGE SECTION MIRRORS THIS GROUP FIELD FOR FIELD;
020600* CHANGE BOTH TOGETHER.
020700*------------------------------------------------------------------
020800 01  ALERT-TABLE.
020900     05  ALRT-TBL-ENTRY OCCURS 2000 TIMES
021000                        INDEXED BY ALRT-IDX.
021100         10  ALRT-TBL-ZONE-KEY   PIC X(20).
021200         10  ALRT-TBL-ELEVATOR   PIC X(04).
021300         10  ALRT-TBL-ABS-SEC    PIC S9(18) COMP.
021400         10  ALRT-TBL-WINDOW-FLAG  PIC X.
021500             88  ALRT-TBL-IN-WINDOW        VALUE "Y".
021600             88  ALRT-TBL-OUT-OF-WINDOW    VALUE "N".
021700         10  ALRT-TBL-MATCH-FLAG PIC X.
021800             88  ALRT-TBL-IS-MATCHED       VALUE "Y".
021900             88  ALRT-TBL-NOT-MATCHED      VALUE "N".
022000         10  FILLER              PIC X(10).
022100*
022200*------------------------------------------------------------------
022300* RETAINED/EXPLODED CLEANING TABLE.  SEE NOTE ABOVE -- CLNMAT0M'S
022400* LINKAGE SECTION MIRRORS THIS GROUP FIELD FOR FIELD.
022500*------------------------------------------------------------------
022600 01  CLEAN-TABLE.
022700     05  CLEAN-TBL-ENTRY OCCURS 4000 TIMES
022800                         INDEXED BY CLEAN-IDX.
022900         10  CLEAN-TBL-ZONE-KEY  PIC X(20).
023000         10  CLEAN-TBL-ELEVATOR  PIC X(04).
023100         10  CLEAN-TBL-ABS-SEC   PIC S9(18) COMP.
023200         10  CLEAN-TBL-WINDOW-FLAG PIC X.
023300             88  CLEAN-TBL-IN-WINDOW       VALUE "Y".
023400             88  CLEAN-TBL-OUT-OF-WINDOW   VALUE "N".
023500         10  CLEAN-TBL-ALERT-FLAG PIC X.
023600             88  CLEAN-TBL-HAS-ALERT       VALUE "Y".
023700             88  CLEAN-TBL-NO-ALERT        VALUE "N".
023800         10  FILLER              PIC X(10).
023900*
024000* LINK-REC IS SHARED WITH CLNNRM0M -- SEE THAT PROGRAM'S HEADER
024100* FOR THE FULL FIELD-BY-FIELD DESCRIPTION.
024200*
024300 01  LINK-REC.
024400     05  LINK-HDR.
024500         10  LINK-CMD            PIC X(02).
024600             88  LINK-CMD-ALERT         VALUE "AL".
024700             88  LINK-CMD-CLEAN         VALUE "CL".
024800         10  LINK-RC             PIC S9(04) COMP.
024900     05  LINK-DATA.
025000         10  LINK-RAW-TEXT       PIC X(60).
025100         10  LINK-RAW-TEXT-LEN   PIC S9(04) COMP.
025200         10  LINK-ZONE-TEXT      PIC X(60).
025300         10  LINK-ZONE-TEXT-LEN  PIC S9(04) COMP.
025400         10  LINK-TIME-TEXT      PIC X(19).
025500         10  LINK-ZONE-KEY-OUT   PIC X(20).
025600         10  LINK-TS-KEY-OUT     PIC 9(14).
025700         10  LINK-DAYNUM-OUT     PIC 9(07) COMP.
025800         10  LINK-SECOFDAY-OUT   PIC 9(05) COMP.
025900         10  LINK-ELEVATOR-OUT   PIC X(04).
026000         10  LINK-ELEV-COUNT     PIC S9(04) COMP.
026100         10  LINK-ELEV-LIST OCCURS 20 TIMES
026200                                 PIC X(04).
026210         10  FILLER              PIC X(10).
026211*------------------------------------------------------------------
026212* HOLD AREAS -- ONE-ENTRY SWAP BUFFERS FOR THE ZONE/ELEVATOR/TIME
026213* SORT IN C330/C340, FIELD FOR FIELD WITH THE TABLE ENTRY.
026214*------------------------------------------------------------------
026215 01  HOLD-AREAS.
026216     05  HOLD-ALRT-ENTRY.
026217         10  HOLD-ALRT-ZONE-KEY      PIC X(20).
026218         10  HOLD-ALRT-ELEVATOR      PIC X(04).
026219         10  HOLD-ALRT-ABS-SEC       PIC S9(18) COMP.
026220         10  HOLD-ALRT-WINDOW-FLAG   PIC X.
026221         10  HOLD-ALRT-MATCH-FLAG    PIC X.
026222         10  FILLER                  PIC X(10).
026223     05  HOLD-CLEAN-ENTRY.
026224         10  HOLD-CLEAN-ZONE-KEY     PIC X(20).
026225         10  HOLD-CLEAN-ELEVATOR     PIC X(04).
026226         10  HOLD-CLEAN-ABS-SEC      PIC S9(18) COMP.
026227         10  HOLD-CLEAN-WINDOW-FLAG  PIC X.
026228         10  HOLD-CLEAN-ALERT-FLAG   PIC X.
026229         10  FILLER                  PIC X(10).
026300*
026400 PROCEDURE DIVISION.
026500******************************************************************
026600* CONTROL SECTION
026700******************************************************************
026800 A100-CONTROL SECTION.
026900 A100-00.
027000     IF  CLN-VERSION-REQUESTED
027100         DISPLAY K-MODULE " VOM: " FUNCTION WHEN-COMPILED
027200         STOP RUN
027300     END-IF
027400*
027500     PERFORM B000-INITIAL
027600     PERFORM B100-PROCESS
027700     PERFORM B090-TERMINATE
027800     STOP RUN
027900     .
028000 A100-99.
028100     EXIT.
028200******************************************************************
028300* INITIAL SECTION
028400******************************************************************
028500 B000-INITIAL SECTION.
028600 B000-00.
028700     OPEN INPUT ALRT-FILE
028800     IF  FILE-NOK
028900         DISPLAY K-MODULE " -- CANNOT OPEN SENSOR ALERT FILE"
029000         SET PRG-ABORT TO TRUE
029100     END-IF
029200     OPEN INPUT MNTN-FILE
029300     IF  FILE-NOK
029400         DISPLAY K-MODULE " -- CANNOT OPEN MAINTENANCE LOG FILE"
029500         SET PRG-ABORT TO TRUE
029600     END-IF
029700     MOVE ZERO TO CLN-MET-TP-COUNT
029800     MOVE ZERO TO CLN-MET-FP-COUNT
029900     MOVE ZERO TO CLN-MET-FN-COUNT
030000     MOVE 999999999999999 TO C18-CLEAN-MIN
030100     COMPUTE C18-CLEAN-MAX = 0 - 999999999999999
030200     .
030300 B000-99.
030400     EXIT.
030500******************************************************************
030600* TERMINATE SECTION
030700******************************************************************
030800 B090-TERMINATE SECTION.
030900 B090-00.
031000     CLOSE ALRT-FILE
031100     CLOSE MNTN-FILE
031200     .
031300 B090-99.
031400     EXIT.
031500******************************************************************
031600* PROCESS SECTION
031700******************************************************************
031800 B100-PROCESS SECTION.
031900 B100-00.
032000     IF  PRG-ABORT
032100         GO TO B100-99
032200     END-IF
032300*
032400     PERFORM C100-READ-ALERT-FILE
032500     IF  PRG-ABORT OR C9-ALRT-RETAINED = ZERO
032600         DISPLAY K-MODULE " -- NO SENSOR CLEANING ALERTS FOUND"
032700         PERFORM C400-CALL-REPORT
032800         GO TO B100-99
032900     END-IF
033000     DISPLAY K-MODULE " -- ALERTS RETAINED: " C9-ALRT-RETAINED
033100*
033200     PERFORM C200-READ-CLEAN-FILE
033300     IF  C9-CLEAN-RETAINED = ZERO
033400         DISPLAY K-MODULE " -- NO MAINTENANCE RECORDS SURVIVED"
033500         PERFORM C400-CALL-REPORT
033600         GO TO B100-99
033700     END-IF
033800     DISPLAY K-MODULE " -- CLEANING RECORDS RETAINED: "
033900         C9-CLEAN-RETAINED
034000*
034100     PERFORM C300-COMPUTE-WINDOW
034200     PERFORM C310-00 THRU C310-99
034300     PERFORM C320-00 THRU C320-99
034310     PERFORM C330-00 THRU C330-99
034320     PERFORM C340-00 THRU C340-99
034400*
034500     CALL "CLNMAT0M" USING ALERT-TABLE  C9-ALRT-RETAINED
034600                            CLEAN-TABLE  C9-CLEAN-RETAINED
034700                            CLN-METRIC-COUNTERS
034800     PERFORM C400-CALL-REPORT
034900     .
035000 B100-99.
035100     EXIT.
035200******************************************************************
035300* READ AND FILTER THE SENSOR ALERT FILE
035400******************************************************************
035500 C100-READ-ALERT-FILE SECTION.
035600 C100-00.
035700     READ ALRT-FILE INTO ALRT-IN-RECORD
035800         AT END SET ALRT-AT-EOF TO TRUE
035900     END-READ
036000     IF  ALRT-AT-EOF
036100         DISPLAY K-MODULE " -- SENSOR ALERT FILE IS EMPTY"
036200         SET PRG-ABORT TO TRUE
036300         GO TO C100-99
036400     END-IF
036500     PERFORM C101-VALIDATE-ALERT-HEADER
036600     IF  PRG-ABORT
036700         GO TO C100-99
036800     END-IF
036900*
037000     READ ALRT-FILE INTO ALRT-IN-RECORD
037100         AT END SET ALRT-AT-EOF TO TRUE
037200     END-READ
037300     PERFORM C102-READ-ONE-ALERT
037400         UNTIL ALRT-AT-EOF
037500     .
037600 C100-99.
037700     EXIT.
037800******************************************************************
037900* CHECK THAT ALL FOUR REQUIRED COLUMN HEADINGS APPEAR ON THE
038000* HEADER LINE ALREADY HELD IN ALRT-IN-RECORD.
038100******************************************************************
038200 C101-VALIDATE-ALERT-HEADER SECTION.
038300 C101-00.
038400     MOVE ALRT-IN-RECORD  TO U-HAYSTACK
038500     MOVE 104             TO U-HAYSTACK-LEN
038600*
038700     MOVE K-ALRT-HDR-1 TO U-NEEDLE
038800     MOVE 18           TO U-NEEDLE-LEN
038900     PERFORM U200-TEXT-CONTAINS
039000     IF  U-TEXT-NOT-FOUND
039100         SET PRG-ABORT TO TRUE
039200     END-IF
039300*
039400     MOVE K-ALRT-HDR-2 TO U-NEEDLE
039500     MOVE 20           TO U-NEEDLE-LEN
039600     PERFORM U200-TEXT-CONTAINS
039700     IF  U-TEXT-NOT-FOUND
039800         SET PRG-ABORT TO TRUE
039900     END-IF
040000*
040100     MOVE K-ALRT-HDR-3 TO U-NEEDLE
040200     MOVE 8            TO U-NEEDLE-LEN
040300     PERFORM U200-TEXT-CONTAINS
040400     IF  U-TEXT-NOT-FOUND
040500         SET PRG-ABORT TO TRUE
040600     END-IF
040700*
040800     MOVE K-ALRT-HDR-4 TO U-NEEDLE
040900     MOVE 6            TO U-NEEDLE-LEN
041000     PERFORM U200-TEXT-CONTAINS
041100     IF  U-TEXT-NOT-FOUND
041200         SET PRG-ABORT TO TRUE
041300     END-IF
041400*
041500     IF  PRG-ABORT
041600         DISPLAY K-MODULE
041700             " -- SENSOR ALERT FILE IS MISSING A REQUIRED HEADER"
041800     END-IF
041900     .
042000 C101-99.
042100     EXIT.
042200******************************************************************
042300* C102 IS THE BODY OF THE ALERT READ LOOP, PERFORMED OUT OF LINE
042400* ONCE PER DATA ROW BY C100-00.  ALRT-IN-RECORD ALREADY HOLDS THE
042500* CURRENT ROW WHEN THIS IS ENTERED; THE TRAILING READ AT THE
042600* BOTTOM FETCHES THE NEXT ONE.
042700******************************************************************
042800 C102-READ-ONE-ALERT SECTION.
042900 C102-00.
043000     MOVE ALRT-IN-TIMESTAMP  TO CLN-ALRT-TIMESTAMP
043100     MOVE ALRT-IN-LOCATION   TO CLN-ALRT-LOCATION
043200     MOVE ALRT-IN-ID         TO CLN-ALRT-ID
043300     MOVE ALRT-IN-STATUS     TO CLN-ALRT-STATUS
043400*
043500     MOVE CLN-ALRT-STATUS TO D-TEXT-UPPER (1:20)
043600     INSPECT D-TEXT-UPPER (1:20)
043700         CONVERTING "abcdefghijklmnopqrstuvwxyz"
043800                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
043900     MOVE D-TEXT-UPPER TO U-HAYSTACK (1:60)
044000     MOVE 60           TO U-HAYSTACK-LEN
044100     MOVE K-STATUS-TAG TO U-NEEDLE
044200     MOVE 5            TO U-NEEDLE-LEN
044300     PERFORM U200-TEXT-CONTAINS
044400     IF  U-TEXT-FOUND
044500         PERFORM C103-NORMALIZE-AND-RETAIN
044600     END-IF
044700*
044800     READ ALRT-FILE INTO ALRT-IN-RECORD
044900         AT END SET ALRT-AT-EOF TO TRUE
045000     END-READ
045100     .
045200 C102-99.
045300     EXIT.
045400******************************************************************
045500* NORMALIZE ONE CANDIDATE ALERT AND, IF IT IS NOT A DE-TRIPLICATED
045600* DUPLICATE OF THE PREVIOUSLY RETAINED ALERT, ADD IT TO THE TABLE.
045700******************************************************************
045800 C103-NORMALIZE-AND-RETAIN SECTION.
045900 C103-00.
046000     MOVE "AL"              TO LINK-CMD
046100     MOVE CLN-ALRT-LOCATION TO LINK-RAW-TEXT
046200     MOVE 40                TO LINK-RAW-TEXT-LEN
046300     MOVE CLN-ALRT-TIMESTAMP TO LINK-TIME-TEXT
046400     CALL "CLNNRM0M" USING LINK-REC
046500*
046600     IF  LINK-RC NOT = ZERO
046700         DISPLAY K-MODULE
046800             " -- ALERT HAS NO ELEVATOR NUMBER, REJECTED: "
046900             CLN-ALRT-LOCATION
047000         GO TO C103-99
047100     END-IF
047200*
047300     MOVE LINK-ELEVATOR-OUT  TO CLN-ALRT-ELEVATOR
047400     MOVE LINK-ZONE-KEY-OUT  TO CLN-ALRT-ZONE
047500     COMPUTE C18-ABS-SEC =
047600             (LINK-DAYNUM-OUT * 86400) + LINK-SECOFDAY-OUT
047700*
047800     IF  ALRT-IS-FIRST-KEPT
047900         SET ALRT-NOT-FIRST-KEPT TO TRUE
048000         PERFORM C104-ADD-ALERT-ENTRY
048100         GO TO C103-99
048200     END-IF
048300*
048400     COMPUTE C18-DIFF = C18-ABS-SEC - C18-PREV-ALRT-ABS-SEC
048500     IF  CLN-ALRT-ZONE      = W-PREV-ZONE-KEY
048600     AND CLN-ALRT-ELEVATOR  = W-PREV-ELEVATOR
048700     AND C18-DIFF < 180
048800         CONTINUE
048900     ELSE
049000         PERFORM C104-ADD-ALERT-ENTRY
049100     END-IF
049200     .
049300 C103-99.
049400     EXIT.
049500******************************************************************
049600* APPEND THE CURRENT NORMALIZED ALERT TO ALERT-TABLE AND UPDATE
049700* THE RUNNING MIN/MAX AND "PREVIOUS RETAINED" FIELDS.
049800******************************************************************
049900 C104-ADD-ALERT-ENTRY SECTION.
050000 C104-00.
050100     ADD 1 TO C9-ALRT-RETAINED
050200     SET ALRT-IDX TO C9-ALRT-RETAINED
050300     MOVE CLN-ALRT-ZONE     TO ALRT-TBL-ZONE-KEY (ALRT-IDX)
050400     MOVE CLN-ALRT-ELEVATOR TO ALRT-TBL-ELEVATOR (ALRT-IDX)
050500     MOVE C18-ABS-SEC       TO ALRT-TBL-ABS-SEC  (ALRT-IDX)
050600     SET ALRT-TBL-OUT-OF-WINDOW (ALRT-IDX) TO TRUE
050700     SET ALRT-TBL-NOT-MATCHED   (ALRT-IDX) TO TRUE
050800*
050900     IF  C9-ALRT-RETAINED = 1
051000         MOVE C18-ABS-SEC TO C18-ALRT-MIN
051100         MOVE C18-ABS-SEC TO C18-ALRT-MAX
051200     ELSE
051300         IF  C18-ABS-SEC < C18-ALRT-MIN
051400             MOVE C18-ABS-SEC TO C18-ALRT-MIN
051500         END-IF
051600         IF  C18-ABS-SEC > C18-ALRT-MAX
051700             MOVE C18-ABS-SEC TO C18-ALRT-MAX
051800         END-IF
051900     END-IF
052000*
052100     MOVE CLN-ALRT-ZONE      TO W-PREV-ZONE-KEY
052200     MOVE CLN-ALRT-ELEVATOR  TO W-PREV-ELEVATOR
052300     MOVE C18-ABS-SEC        TO C18-PREV-ALRT-ABS-SEC
052400     .
052500 C104-99.
052600     EXIT.
052700******************************************************************
052800* READ, EXPLODE AND FILTER THE MAINTENANCE REQUEST LOG
052900******************************************************************
053000 C200-READ-CLEAN-FILE SECTION.
053100 C200-00.
053200     READ MNTN-FILE INTO MNTN-IN-RECORD
053300         AT END SET CLEAN-AT-EOF TO TRUE
053400     END-READ
053500     IF  CLEAN-AT-EOF
053600         DISPLAY K-MODULE " -- MAINTENANCE LOG FILE IS EMPTY"
053700         GO TO C200-99
053800     END-IF
053900     PERFORM C201-VALIDATE-CLEAN-HEADER
054000     IF  PRG-ABORT
054100         GO TO C200-99
054200     END-IF
054300*
054400     READ MNTN-FILE INTO MNTN-IN-RECORD
054500         AT END SET CLEAN-AT-EOF TO TRUE
054600     END-READ
054700     PERFORM C202-READ-ONE-CLEAN
054800         UNTIL CLEAN-AT-EOF
054900     .
055000 C200-99.
055100     EXIT.
055200******************************************************************
055300* CHECK THAT ALL FOUR REQUIRED COLUMN HEADINGS APPEAR ON THE
055400* HEADER LINE ALREADY HELD IN MNTN-IN-RECORD.
055500******************************************************************
055600 C201-VALIDATE-CLEAN-HEADER SECTION.
055700 C201-00.
055800     MOVE MNTN-IN-RECORD  TO U-HAYSTACK (1:150)
055900     MOVE 150             TO U-HAYSTACK-LEN
056000*
056100     MOVE K-MNTN-HDR-1 TO U-NEEDLE
056200     MOVE 5            TO U-NEEDLE-LEN
056300     PERFORM U200-TEXT-CONTAINS
056400     IF  U-TEXT-NOT-FOUND
056500         SET PRG-ABORT TO TRUE
056600     END-IF
056700*
056800     MOVE K-MNTN-HDR-2 TO U-NEEDLE
056900     MOVE 7            TO U-NEEDLE-LEN
057000     PERFORM U200-TEXT-CONTAINS
057100     IF  U-TEXT-NOT-FOUND
057200         SET PRG-ABORT TO TRUE
057300     END-IF
057400*
057500     MOVE K-MNTN-HDR-3 TO U-NEEDLE
057600     MOVE 7            TO U-NEEDLE-LEN
057700     PERFORM U200-TEXT-CONTAINS
057800     IF  U-TEXT-NOT-FOUND
057900         SET PRG-ABORT TO TRUE
058000     END-IF
058100*
058200     MOVE K-MNTN-HDR-4 TO U-NEEDLE
058300     MOVE 4            TO U-NEEDLE-LEN
058400     PERFORM U200-TEXT-CONTAINS
058500     IF  U-TEXT-NOT-FOUND
058600         SET PRG-ABORT TO TRUE
058700     END-IF
058800*
058900     IF  PRG-ABORT
059000         DISPLAY K-MODULE
059100           " -- MAINTENANCE LOG FILE IS MISSING A REQUIRED HEADER"
059200     END-IF
059300     .
059400 C201-99.
059500     EXIT.
059600******************************************************************
059700* C202 IS THE BODY OF THE MAINTENANCE READ LOOP, PERFORMED OUT OF
059800* LINE ONCE PER DATA ROW BY C200-00.
059900******************************************************************
060000 C202-READ-ONE-CLEAN SECTION.
060100 C202-00.
060200     MOVE MNTN-IN-TITLE    TO CLN-MNT-TITLE
060300     MOVE MNTN-IN-ADDRESS  TO CLN-MNT-ADDRESS
060400     MOVE MNTN-IN-CREATED  TO CLN-MNT-CREATED
060500     MOVE MNTN-IN-ZONE     TO CLN-MNT-ZONE
060600*
060700     MOVE "CL"             TO LINK-CMD
060800     MOVE CLN-MNT-ADDRESS  TO LINK-RAW-TEXT
060900     MOVE 60               TO LINK-RAW-TEXT-LEN
061000     MOVE SPACES           TO LINK-ZONE-TEXT
061100     MOVE CLN-MNT-ZONE     TO LINK-ZONE-TEXT (1:20)
061200     MOVE 20               TO LINK-ZONE-TEXT-LEN
061300     MOVE CLN-MNT-CREATED  TO LINK-TIME-TEXT (1:16)
061400     CALL "CLNNRM0M" USING LINK-REC
061500*
061600     MOVE LINK-ZONE-KEY-OUT TO CLN-MNT-ZONE-KEY
061700     COMPUTE C18-ABS-SEC =
061800             (LINK-DAYNUM-OUT * 86400) + LINK-SECOFDAY-OUT
061900*
062000     PERFORM C203-ADD-CLEAN-ENTRIES
062100         VARYING C4-ELEV-IDX FROM 1 BY 1
062200         UNTIL C4-ELEV-IDX > LINK-ELEV-COUNT
062300*
062400     READ MNTN-FILE INTO MNTN-IN-RECORD
062500         AT END SET CLEAN-AT-EOF TO TRUE
062600     END-READ
062700     .
062800 C202-99.
062900     EXIT.
063000******************************************************************
063100* C203 IS PERFORMED OUT OF LINE ONCE PER ELEVATOR NUMBER EXPLODED
063200* OUT OF CLN-MNT-ADDRESS BY C202-00.  ONLY KEPT WHEN THE (ZONE,
063300* ELEVATOR) PAIR IS PRESENT IN THE SENSOR-LOCATIONS SET.
063400******************************************************************
063500 C203-ADD-CLEAN-ENTRIES SECTION.
063600 C203-00.
063700     MOVE LINK-ELEV-LIST (C4-ELEV-IDX) TO CLN-MNT-ELEVATOR
063800     PERFORM C220-CHECK-SENSOR-LOCATION
063900     IF  U-TEXT-FOUND
064000         ADD 1 TO C9-CLEAN-RETAINED
064100         SET CLEAN-IDX TO C9-CLEAN-RETAINED
064200         MOVE CLN-MNT-ZONE-KEY  TO CLEAN-TBL-ZONE-KEY (CLEAN-IDX)
064300         MOVE CLN-MNT-ELEVATOR  TO CLEAN-TBL-ELEVATOR (CLEAN-IDX)
064400         MOVE C18-ABS-SEC       TO CLEAN-TBL-ABS-SEC  (CLEAN-IDX)
064500         SET CLEAN-TBL-OUT-OF-WINDOW (CLEAN-IDX) TO TRUE
064600         SET CLEAN-TBL-NO-ALERT      (CLEAN-IDX) TO TRUE
064700*
064800         IF  C9-CLEAN-RETAINED = 1
064900             MOVE C18-ABS-SEC TO C18-CLEAN-MIN
065000             MOVE C18-ABS-SEC TO C18-CLEAN-MAX
065100         ELSE
065200             IF  C18-ABS-SEC < C18-CLEAN-MIN
065300                 MOVE C18-ABS-SEC TO C18-CLEAN-MIN
065400             END-IF
065500             IF  C18-ABS-SEC > C18-CLEAN-MAX
065600                 MOVE C18-ABS-SEC TO C18-CLEAN-MAX
065700             END-IF
065800         END-IF
065900     END-IF
066000     .
066100 C220-CHECK-SENSOR-LOCATION SECTION.
066200 C220-00.
066300     SET U-TEXT-NOT-FOUND TO TRUE
066400     IF  C9-ALRT-RETAINED > ZERO
066500         SET U-SCAN-GO TO TRUE
066600         PERFORM C221-TEST-ONE-ALERT-PAIR
066700             VARYING ALRT-IDX FROM 1 BY 1
066800             UNTIL ALRT-IDX > C9-ALRT-RETAINED OR U-SCAN-STOP
066900     END-IF
067000     .
067100 C220-99.
067200     EXIT.
067300******************************************************************
067400* C221 IS THE BODY OF THE SENSOR-LOCATIONS MEMBERSHIP SCAN.
067500******************************************************************
067600 C221-TEST-ONE-ALERT-PAIR SECTION.
067700 C221-00.
067800     IF  ALRT-TBL-ZONE-KEY (ALRT-IDX) = CLN-MNT-ZONE-KEY
067900     AND ALRT-TBL-ELEVATOR (ALRT-IDX) = CLN-MNT-ELEVATOR
068000         SET U-TEXT-FOUND TO TRUE
068100         SET U-SCAN-STOP  TO TRUE
068200     END-IF
068300     .
068400******************************************************************
068500* COMPUTE THE OVERLAPPING DATE RANGE, WIDENED BY ONE HOUR ON
068600* EACH SIDE, AND LOG THE RESULT TO THE CONSOLE.
068700******************************************************************
068800 C300-COMPUTE-WINDOW SECTION.
068900 C300-00.
069000     IF  C18-ALRT-MIN > C18-CLEAN-MIN
069100         COMPUTE C18-DT-MIN = C18-ALRT-MIN - 3600
069200     ELSE
069300         COMPUTE C18-DT-MIN = C18-CLEAN-MIN - 3600
069400     END-IF
069500     IF  C18-ALRT-MAX < C18-CLEAN-MAX
069600         COMPUTE C18-DT-MAX = C18-ALRT-MAX + 3600
069700     ELSE
069800         COMPUTE C18-DT-MAX = C18-CLEAN-MAX + 3600
069900     END-IF
070000     DISPLAY K-MODULE " -- OVERLAP WINDOW (ABS. SECONDS) "
070100         C18-DT-MIN " TO " C18-DT-MAX
070150     PERFORM C305-FORMAT-RANGE
070200     .
070300 C300-99.
070400     EXIT.
070401******************************************************************
070402* C305/C306 WALK THE FOUR RUNNING MIN/MAX VALUES (ALERT MIN,
070403* ALERT MAX, CLEAN MIN, CLEAN MAX, IN THAT ORDER -- SEE THE
070404* MINMAX-ARRAY REDEFINES ABOVE) AND ECHO EACH ONE TO THE CONSOLE.
070405******************************************************************
070406 C305-FORMAT-RANGE SECTION.
070407 C305-00.
070408     PERFORM C306-DISPLAY-ONE-RANGE-VALUE
070409         VARYING C4-I1 FROM 1 BY 1
070410         UNTIL C4-I1 > 4
070411     .
070412 C305-99.
070413     EXIT.
070414 C306-DISPLAY-ONE-RANGE-VALUE SECTION.
070415 C306-00.
070416     DISPLAY K-MODULE " -- RANGE FIELD " C4-I1
070417         " (ABS. SECONDS) = " C18-MINMAX-OF (C4-I1)
070418     .
070419 C306-99.
070420     EXIT.
070500******************************************************************
070600* MARK EACH ALERT-TABLE ENTRY IN OR OUT OF THE OVERLAP WINDOW
070700******************************************************************
070800 C310-APPLY-WINDOW-ALERTS SECTION.
070900 C310-00.
071000     PERFORM C311-TEST-ONE-ALERT
071100         VARYING ALRT-IDX FROM 1 BY 1
071200         UNTIL ALRT-IDX > C9-ALRT-RETAINED
071300     .
071400 C310-99.
071500     EXIT.
071600 C311-TEST-ONE-ALERT SECTION.
071700 C311-00.
071800     IF  ALRT-TBL-ABS-SEC (ALRT-IDX) >= C18-DT-MIN
071900     AND ALRT-TBL-ABS-SEC (ALRT-IDX) <= C18-DT-MAX
072000         SET ALRT-TBL-IN-WINDOW (ALRT-IDX) TO TRUE
072100     END-IF
072200     .
072300******************************************************************
072400* MARK EACH CLEAN-TABLE ENTRY IN OR OUT OF THE OVERLAP WINDOW
072500******************************************************************
072600 C320-APPLY-WINDOW-CLEAN SECTION.
072700 C320-00.
072800     PERFORM C321-TEST-ONE-CLEAN
072900         VARYING CLEAN-IDX FROM 1 BY 1
073000         UNTIL CLEAN-IDX > C9-CLEAN-RETAINED
073100     .
073200 C320-99.
073300     EXIT.
073400 C321-TEST-ONE-CLEAN SECTION.
073500 C321-00.
073600     IF  CLEAN-TBL-ABS-SEC (CLEAN-IDX) >= C18-DT-MIN
073700     AND CLEAN-TBL-ABS-SEC (CLEAN-IDX) <= C18-DT-MAX
073800         SET CLEAN-TBL-IN-WINDOW (CLEAN-IDX) TO TRUE
073900     END-IF
074000     .
074001******************************************************************
074002* SORT ALERT-TABLE INTO ASCENDING ZONE/ELEVATOR/TIME ORDER.  THIS
074003* SHOP HAS NO SORT VERB ANYWHERE IN THE SYSTEM, SO THE ORDERING
074004* CLNMAT0M'S SCAN-STOP NEEDS (SEE B111-TEST-ONE-CLEAN OVER THERE)
074005* IS ESTABLISHED HERE WITH A PLAIN IN-TABLE EXCHANGE SORT.
074006******************************************************************
074007 C330-SORT-ALERT-TABLE SECTION.
074008 C330-00.
074009     IF  C9-ALRT-RETAINED > 1
074010         PERFORM C331-SORT-ALERT-PASS
074011             VARYING C4-I1 FROM 1 BY 1
074012             UNTIL C4-I1 > C9-ALRT-RETAINED - 1
074013     END-IF
074014     .
074015 C330-99.
074016     EXIT.
074017 C331-SORT-ALERT-PASS SECTION.
074018 C331-00.
074019     PERFORM C332-SORT-ALERT-COMPARE
074020         VARYING C4-I2 FROM 1 BY 1
074021         UNTIL C4-I2 > C9-ALRT-RETAINED - C4-I1
074022     .
074023 C331-99.
074024     EXIT.
074025 C332-SORT-ALERT-COMPARE SECTION.
074026 C332-00.
074027     IF  ALRT-TBL-ZONE-KEY (C4-I2) < ALRT-TBL-ZONE-KEY (C4-I2 + 1)
074028         GO TO C332-99
074029     END-IF
074030     IF  ALRT-TBL-ZONE-KEY (C4-I2) > ALRT-TBL-ZONE-KEY (C4-I2 + 1)
074031         PERFORM C333-SWAP-ALERT-ENTRIES
074032         GO TO C332-99
074033     END-IF
074034     IF  ALRT-TBL-ELEVATOR (C4-I2) < ALRT-TBL-ELEVATOR (C4-I2 + 1)
074035         GO TO C332-99
074036     END-IF
074037     IF  ALRT-TBL-ELEVATOR (C4-I2) > ALRT-TBL-ELEVATOR (C4-I2 + 1)
074038         PERFORM C333-SWAP-ALERT-ENTRIES
074039         GO TO C332-99
074040     END-IF
074041     IF  ALRT-TBL-ABS-SEC (C4-I2) > ALRT-TBL-ABS-SEC (C4-I2 + 1)
074042         PERFORM C333-SWAP-ALERT-ENTRIES
074043     END-IF
074044     .
074045 C332-99.
074046     EXIT.
074047 C333-SWAP-ALERT-ENTRIES SECTION.
074048 C333-00.
074049     MOVE ALRT-TBL-ENTRY (C4-I2)     TO HOLD-ALRT-ENTRY
074050     MOVE ALRT-TBL-ENTRY (C4-I2 + 1) TO ALRT-TBL-ENTRY (C4-I2)
074051     MOVE HOLD-ALRT-ENTRY             TO ALRT-TBL-ENTRY (C4-I2 + 1)
074052     ADD 1 TO C9-SWAP-COUNT
074053     .
074054 C333-99.
074055     EXIT.
074100******************************************************************
074200* HAND THE FINAL COUNTERS TO THE REPORTING MODULE
074300******************************************************************
074400 C400-CALL-REPORT SECTION.
074500 C400-00.
074550     DISPLAY K-MODULE " -- SORT EXCHANGES THIS RUN: " C9-SWAP-COUNT
074600     CALL "CLNRPT0M" USING CLN-METRIC-COUNTERS
074700     .
074800 C400-99.
074900     EXIT.
074901******************************************************************
074902* SORT CLEAN-TABLE INTO ASCENDING ZONE/ELEVATOR/TIME ORDER -- SAME
074903* REASON AND SAME SHOP IDIOM AS C330/C331/C332/C333 ABOVE, ONE
074904* TABLE OVER.
074905******************************************************************
074906 C340-SORT-CLEAN-TABLE SECTION.
074907 C340-00.
074908     IF  C9-CLEAN-RETAINED > 1
074909         PERFORM C341-SORT-CLEAN-PASS
074910             VARYING C4-I1 FROM 1 BY 1
074911             UNTIL C4-I1 > C9-CLEAN-RETAINED - 1
074912     END-IF
074913     .
074914 C340-99.
074915     EXIT.
074916 C341-SORT-CLEAN-PASS SECTION.
074917 C341-00.
074918     PERFORM C342-SORT-CLEAN-COMPARE
074919         VARYING C4-I2 FROM 1 BY 1
074920         UNTIL C4-I2 > C9-CLEAN-RETAINED - C4-I1
074921     .
074922 C341-99.
074923     EXIT.
074924 C342-SORT-CLEAN-COMPARE SECTION.
074925 C342-00.
074926     IF  CLEAN-TBL-ZONE-KEY (C4-I2) < CLEAN-TBL-ZONE-KEY (C4-I2 + 1)
074927         GO TO C342-99
074928     END-IF
074929     IF  CLEAN-TBL-ZONE-KEY (C4-I2) > CLEAN-TBL-ZONE-KEY (C4-I2 + 1)
074930         PERFORM C343-SWAP-CLEAN-ENTRIES
074931         GO TO C342-99
074932     END-IF
074933     IF  CLEAN-TBL-ELEVATOR (C4-I2) < CLEAN-TBL-ELEVATOR (C4-I2 + 1)
074934         GO TO C342-99
074935     END-IF
074936     IF  CLEAN-TBL-ELEVATOR (C4-I2) > CLEAN-TBL-ELEVATOR (C4-I2 + 1)
074937         PERFORM C343-SWAP-CLEAN-ENTRIES
074938         GO TO C342-99
074939     END-IF
074940     IF  CLEAN-TBL-ABS-SEC (C4-I2) > CLEAN-TBL-ABS-SEC (C4-I2 + 1)
074941         PERFORM C343-SWAP-CLEAN-ENTRIES
074942     END-IF
074943     .
074944 C342-99.
074945     EXIT.
074946 C343-SWAP-CLEAN-ENTRIES SECTION.
074947 C343-00.
074948     MOVE CLEAN-TBL-ENTRY (C4-I2)     TO HOLD-CLEAN-ENTRY
074949     MOVE CLEAN-TBL-ENTRY (C4-I2 + 1) TO CLEAN-TBL-ENTRY (C4-I2)
074950     MOVE HOLD-CLEAN-ENTRY             TO CLEAN-TBL-ENTRY (C4-I2 + 1)
074960     ADD 1 TO C9-SWAP-COUNT
074970     .
074980 C343-99.
074990     EXIT.
075000******************************************************************
075100* GENERIC SUBSTRING SEARCH -- DOES U-HAYSTACK(1:U-HAYSTACK-LEN)
075200* CONTAIN U-NEEDLE(1:U-NEEDLE-LEN)?  RESULT IN U-FOUND-FLAG.
075300******************************************************************
075400 U200-TEXT-CONTAINS SECTION.
075500 U200-00.
075600     SET U-TEXT-NOT-FOUND TO TRUE
075700     COMPUTE U-SCAN-LIMIT = U-HAYSTACK-LEN - U-NEEDLE-LEN + 1
075800     IF  U-SCAN-LIMIT < 1
075900         GO TO U200-99
076000     END-IF
076100     SET U-SCAN-GO TO TRUE
076200     PERFORM U201-TEST-ONE-START
076300         VARYING C4-I1 FROM 1 BY 1
076400         UNTIL C4-I1 > U-SCAN-LIMIT OR U-SCAN-STOP
076500     .
076600 U200-99.
076700     EXIT.
076800******************************************************************
076900* U201 IS THE BODY OF THE SUBSTRING SEARCH, PERFORMED OUT OF
077000* LINE ONE START POSITION AT A TIME BY U200-00.
077100******************************************************************
077200 U201-TEST-ONE-START SECTION.
077300 U201-00.
077400     IF  U-HAYSTACK (C4-I1:U-NEEDLE-LEN) = U-NEEDLE (1:U-NEEDLE-LEN)
077500         SET U-TEXT-FOUND TO TRUE
077600         SET U-SCAN-STOP  TO TRUE
077700     END-IF
077800     .
077900******************************************************************
078000* END OF CLNDRV0O
078100******************************************************************
