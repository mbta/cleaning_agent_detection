000100******************************************************************
000200*
000300 IDENTIFICATION DIVISION.
000400*
000500 PROGRAM-ID.     CLNMAT0M.
000600 AUTHOR.         D K TRAVERS.
000700 INSTALLATION.   BUILDING SERVICES DATA CENTER.
000800 DATE-WRITTEN.   1994-01-18.
000900 DATE-COMPILED.
001000 SECURITY.       NONE.
001100*
001200******************************************************************
001300* CHANGE LOG
001400*------------------------------------------------------------------
001500* DATE       INIT  TICKET    DESCRIPTION
001600* ---------- ----  --------  --------------------------------------
001700* 1994-01-18 DKT   CLN-027   ORIGINAL BUILD, SPLIT FROM CLNDRV0O  CLN-027 
001800* 1994-02-02 DKT   CLN-028   STOP SCAN ON GROUP ONCE DIFF > 3600  CLN-028 
001900*                            (WAS SCANNING THE WHOLE TABLE BEFORE)
002000* 1999-01-06 MWP   CLN-Y2K   NO CHANGE NEEDED -- ABS-SEC ALREADY  CLN-Y2K 
002100*                            CARRIES A 4-DIGIT YEAR VIA CLNNRM0M
002200* 2001-11-14 LNP   CLN-036   FALSE NEGATIVE PASS NO LONGER COUNTS CLN-036
002300*                            ENTRIES OUTSIDE THE OVERLAP WINDOW
002310* 2006-03-14 LNP   CLN-054   ADDED Z900-ERRLOG COUNT-PARM BOUNDS   CLN-054
002320*                            CHECK -- RELIES ON CLNDRV0O HANDING
002330*                            THE TABLES OVER PRE-SORTED (CLN-052)
002340* 2006-03-28 LNP   CLN-059   ADDED C9-SCAN-COUNT AND SWITCHED THE  CLN-059
002350*                            A100-00 CALLS TO PERFORM ... THRU SO
002360*                            THE SCAN COUNT GETS ECHOED AT GOBACK
002400******************************************************************
002500*
002600* THIS MODULE IS CALLED ONCE BY CLNDRV0O AFTER BOTH FEEDS HAVE
002700* BEEN READ, NORMALIZED, WINDOWED AND LOADED INTO ALERT-TABLE AND
002800* CLEAN-TABLE.  FOR EACH WINDOWED ALERT IT SCANS THE WINDOWED
002900* CLEANING ENTRIES OF THE SAME ZONE/ELEVATOR IN TABLE ORDER,
003000* FLAGGING EVERY CLEANING RECORD WHOSE TIMESTAMP FALLS WITHIN ONE
003100* HOUR AFTER THE ALERT.  AN ALERT WITH NO SUCH MATCH IS A FALSE
003200* POSITIVE; A CLEANING RECORD NEVER FLAGGED BY ANY ALERT IS A
003300* FALSE NEGATIVE.  THE SHOP'S OLD SPREADSHEET MACRO USED TO KEEP
003400* APPENDING TO A RUNNING TOTAL INSTEAD OF COUNTING EACH METRIC
003500* ONCE -- THAT QUIRK IS NOT CARRIED FORWARD HERE.
003600*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     SWITCH-1 IS CLN-SHOW-VERSION
004100         ON STATUS IS CLN-VERSION-REQUESTED.
004200*
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004410*------------------------------------------------------------------
004420* STANDALONE COUNTER, NOT PART OF ANY GROUP.
004430*------------------------------------------------------------------
004440 77  C9-SCAN-COUNT               PIC S9(09) COMP VALUE ZERO.
004500*------------------------------------------------------------------
004600* COMP FIELDS -- PREFIX CN WHERE N = NUMBER OF DIGITS
004700*------------------------------------------------------------------
004800 01  COMP-FIELDS.
004900     05  C9-ALRT-IDX             PIC S9(09) COMP.
005000     05  C9-CLEAN-IDX            PIC S9(09) COMP.
005010     05  FILLER                  PIC X(02).
005100*
005200 01  C18-FIELDS.
005300     05  C18-DIFF                PIC S9(18) COMP.
005310     05  FILLER                  PIC X(02).
005400*
005500 01  CONSTANT-FIELDS.
005600     05  K-MODULE                PIC X(08) VALUE "CLNMAT0M".
005610     05  FILLER                  PIC X(02).
005700*
005800* K-MODULE-CHARS LETS Z900-ERRLOG BELOW BUILD THE MODULE NAME ONE
005900* BYTE AT A TIME WHEN IT WRITES THE TABLE-CAPACITY ERROR LINE.
006000*
006200 01  K-MODULE-CHARS REDEFINES CONSTANT-FIELDS.
006300     05  K-MODULE-CHAR OCCURS 8 TIMES
006400                                 PIC X.
006410     05  FILLER                  PIC X(02).
006500*
006600 01  SWITCHES.
006700     05  ALRT-SCAN-STOP-FLAG     PIC X     VALUE "N".
006800         88  ALRT-SCAN-STOP                VALUE "Y".
006900         88  ALRT-SCAN-GO                   VALUE "N".
006910     05  FILLER                  PIC X(02).
007000*
007100* SWITCH-BYTE IS THE SINGLE-BYTE VIEW OF THE SCAN-STOP SWITCH.
007300*
007400 01  SWITCH-BYTE REDEFINES SWITCHES.
007500     05  SWITCH-BYTE-VALUE       PIC X.
007510     05  FILLER                  PIC X(02).
007600*
007700* DIFF-HALVES IS THE TWO-HALF-WORD VIEW OF THE RUNNING TIE-BREAK
007800* DIFFERENCE IN C18-DIFF.
008000*
008100 01  DIFF-HALVES REDEFINES C18-FIELDS.
008200     05  C18-DIFF-HI             PIC S9(09) COMP.
008300     05  C18-DIFF-LO             PIC S9(09) COMP.
008310     05  FILLER                  PIC X(02).
008400*
008450* Z-FIELDS -- WORK AREA FOR Z900-ERRLOG'S MODULE-NAME BUILD.
008460*
008470 01  Z-FIELDS.
008480     05  Z-CHAR-IDX              PIC S9(04) COMP.
008490     05  Z-MODULE-TEXT           PIC X(08).
008495     05  FILLER                  PIC X(02).
008496*
008497 LINKAGE SECTION.
008600*------------------------------------------------------------------
008700* THESE TWO TABLES MIRROR CLNDRV0O'S ALERT-TABLE AND CLEAN-TABLE
008800* FIELD FOR FIELD.  KEEP BOTH COPIES IN STEP.
008900*------------------------------------------------------------------
009000 01  ALERT-TABLE.
009100     05  ALRT-TBL-ENTRY OCCURS 2000 TIMES
009200                        INDEXED BY ALRT-IDX.
009300         10  ALRT-TBL-ZONE-KEY   PIC X(20).
009400         10  ALRT-TBL-ELEVATOR   PIC X(04).
009500         10  ALRT-TBL-ABS-SEC    PIC S9(18) COMP.
009600         10  ALRT-TBL-WINDOW-FLAG  PIC X.
009700             88  ALRT-TBL-IN-WINDOW        VALUE "Y".
009800             88  ALRT-TBL-OUT-OF-WINDOW    VALUE "N".
009900         10  ALRT-TBL-MATCH-FLAG PIC X.
010000             88  ALRT-TBL-IS-MATCHED       VALUE "Y".
010100             88  ALRT-TBL-NOT-MATCHED      VALUE "N".
010200         10  FILLER              PIC X(10).
010300*
010400 01  ALRT-COUNT-PARM             PIC S9(09) COMP.
010500*
010600 01  CLEAN-TABLE.
010700     05  CLEAN-TBL-ENTRY OCCURS 4000 TIMES
010800                         INDEXED BY CLEAN-IDX.
010900         10  CLEAN-TBL-ZONE-KEY  PIC X(20).
011000         10  CLEAN-TBL-ELEVATOR  PIC X(04).
011100         10  CLEAN-TBL-ABS-SEC   PIC S9(18) COMP.
011200         10  CLEAN-TBL-WINDOW-FLAG PIC X.
011300             88  CLEAN-TBL-IN-WINDOW       VALUE "Y".
011400             88  CLEAN-TBL-OUT-OF-WINDOW   VALUE "N".
011500         10  CLEAN-TBL-ALERT-FLAG PIC X.
011600             88  CLEAN-TBL-HAS-ALERT       VALUE "Y".
011700             88  CLEAN-TBL-NO-ALERT        VALUE "N".
011800         10  FILLER              PIC X(10).
011900*
012000 01  CLEAN-COUNT-PARM            PIC S9(09) COMP.
012100*
012200     COPY CLNMETRC.
012300*
012400 PROCEDURE DIVISION USING ALERT-TABLE  ALRT-COUNT-PARM
012500                           CLEAN-TABLE  CLEAN-COUNT-PARM
012600                           CLN-METRIC-COUNTERS.
012700******************************************************************
012800* CONTROL SECTION
012900******************************************************************
013000 A100-CONTROL SECTION.
013100 A100-00.
013110     IF  ALRT-COUNT-PARM > 2000 OR CLEAN-COUNT-PARM > 4000
013120         PERFORM Z900-ERRLOG
013130         GOBACK
013140     END-IF
013200     MOVE ZERO TO CLN-MET-TP-COUNT
013300     MOVE ZERO TO CLN-MET-FP-COUNT
013400     MOVE ZERO TO CLN-MET-FN-COUNT
013500*
013600     PERFORM B100-00 THRU B100-99
013700     PERFORM B200-00 THRU B200-99
013750     DISPLAY K-MODULE " -- CLEAN-TABLE SCAN COUNT: " C9-SCAN-COUNT
013800     GOBACK
013900     .
014000 A100-99.
014100     EXIT.
014200******************************************************************
014300* DRIVE THE PER-ALERT MATCH SCAN OVER EVERY WINDOWED ALERT
014400******************************************************************
014500 B100-MATCH-ALL-ALERTS SECTION.
014600 B100-00.
014700     IF  ALRT-COUNT-PARM = ZERO
014800         GO TO B100-99
014900     END-IF
015000     PERFORM B110-MATCH-ONE-ALERT
015100         VARYING ALRT-IDX FROM 1 BY 1
015200         UNTIL ALRT-IDX > ALRT-COUNT-PARM
015300     .
015400 B100-99.
015500     EXIT.
015600******************************************************************
015700* B110 IS THE BODY OF THE ALERT SCAN, PERFORMED OUT OF LINE ONCE
015800* PER ALERT-TABLE ENTRY BY B100-00.
015900******************************************************************
016000 B110-MATCH-ONE-ALERT SECTION.
016100 B110-00.
016200     IF  ALRT-TBL-OUT-OF-WINDOW (ALRT-IDX)
016300         GO TO B110-99
016400     END-IF
016500     IF  CLEAN-COUNT-PARM = ZERO
016600         ADD 1 TO CLN-MET-FP-COUNT
016700         GO TO B110-99
016800     END-IF
016900*
017000     SET ALRT-SCAN-GO TO TRUE
017100     PERFORM B111-TEST-ONE-CLEAN
017200         VARYING CLEAN-IDX FROM 1 BY 1
017300         UNTIL CLEAN-IDX > CLEAN-COUNT-PARM OR ALRT-SCAN-STOP
017400*
017500     IF  ALRT-TBL-NOT-MATCHED (ALRT-IDX)
017600         ADD 1 TO CLN-MET-FP-COUNT
017700     END-IF
017800     .
017900 B110-99.
018000     EXIT.
018100******************************************************************
018200* B111 TESTS ONE CLEAN-TABLE ENTRY AGAINST THE CURRENT ALERT.
018300* A MATCH OF THE SAME ZONE/ELEVATOR WITH 0 <= DIFF <= 3600 FLAGS
018400* THE CLEANING RECORD AND, ON THE FIRST SUCH MATCH FOR THIS
018500* ALERT, COUNTS A TRUE POSITIVE.  A NEGATIVE DIFF IS SKIPPED SO
018600* THE SCAN CAN KEEP LOOKING FORWARD IN TIME; ONCE DIFF EXCEEDS
018700* 3600 THE GROUP CANNOT PRODUCE ANY MORE MATCHES SO THE SCAN
018800* STOPS -- BUT ONLY WHEN THE ZONE/ELEVATOR ACTUALLY MATCHES,
018900* OTHERWISE AN UNRELATED LATER ROW WOULD CUT THE SCAN SHORT.  THE
018910* STOP IS ONLY SAFE BECAUSE CLNDRV0O NOW HANDS CLEAN-TABLE OVER
018920* SORTED ASCENDING BY ZONE/ELEVATOR/TIME (SEE C330/C340 OVER
018930* THERE) -- WITHOUT THAT SORT A LATER IN-WINDOW ROW COULD FOLLOW
018940* AN EARLIER OUT-OF-WINDOW ONE AND GET MISSED.
019000******************************************************************
019100 B111-TEST-ONE-CLEAN SECTION.
019200 B111-00.
019210     ADD 1 TO C9-SCAN-COUNT
019300     IF  CLEAN-TBL-OUT-OF-WINDOW (CLEAN-IDX)
019400         GO TO B111-99
019500     END-IF
019600     IF  CLEAN-TBL-ZONE-KEY (CLEAN-IDX) NOT = ALRT-TBL-ZONE-KEY (ALRT-IDX)
019700     OR  CLEAN-TBL-ELEVATOR (CLEAN-IDX) NOT = ALRT-TBL-ELEVATOR (ALRT-IDX)
019800         GO TO B111-99
019900     END-IF
020000*
020100     COMPUTE C18-DIFF =
020200             CLEAN-TBL-ABS-SEC (CLEAN-IDX) - ALRT-TBL-ABS-SEC (ALRT-IDX)
020300*
020400     IF  C18-DIFF < 0
020500         GO TO B111-99
020600     END-IF
020700     IF  C18-DIFF > 3600
020800         SET ALRT-SCAN-STOP TO TRUE
020900         GO TO B111-99
021000     END-IF
021100*
021200     SET CLEAN-TBL-HAS-ALERT (CLEAN-IDX) TO TRUE
021300     IF  ALRT-TBL-NOT-MATCHED (ALRT-IDX)
021400         SET ALRT-TBL-IS-MATCHED (ALRT-IDX) TO TRUE
021500         ADD 1 TO CLN-MET-TP-COUNT
021600     END-IF
021700     .
021800 B111-99.
021900     EXIT.
022000******************************************************************
022100* EVERY WINDOWED CLEANING RECORD STILL CARRYING NO-ALERT AFTER
022200* THE MATCH SCAN IS A FALSE NEGATIVE.
022300******************************************************************
022400 B200-COUNT-FALSE-NEGATIVES SECTION.
022500 B200-00.
022600     IF  CLEAN-COUNT-PARM = ZERO
022700         GO TO B200-99
022800     END-IF
022900     PERFORM B210-TEST-ONE-CLEAN
023000         VARYING CLEAN-IDX FROM 1 BY 1
023100         UNTIL CLEAN-IDX > CLEAN-COUNT-PARM
023200     .
023300 B200-99.
023400     EXIT.
023500 B210-TEST-ONE-CLEAN SECTION.
023600 B210-00.
023700     IF  CLEAN-TBL-IN-WINDOW (CLEAN-IDX)
023800     AND CLEAN-TBL-NO-ALERT  (CLEAN-IDX)
023900         ADD 1 TO CLN-MET-FN-COUNT
024000     END-IF
024100     .
024110******************************************************************
024120* Z900 REJECTS AN ALERT/CLEAN COUNT THAT WOULD OVERRUN THE FIXED
024130* OCCURS CAPACITY OF ALERT-TABLE (2000) OR CLEAN-TABLE (4000).
024140******************************************************************
024150 Z900-ERRLOG SECTION.
024160 Z900-00.
024170     MOVE SPACES TO Z-MODULE-TEXT
024180     PERFORM Z901-COPY-ONE-CHAR
024190         VARYING Z-CHAR-IDX FROM 1 BY 1
024200         UNTIL Z-CHAR-IDX > 8
024210     DISPLAY Z-MODULE-TEXT
024220         " -- ERROR: COUNT PARM EXCEEDS TABLE CAPACITY, RUN ABORTED"
024230     .
024240 Z900-99.
024250     EXIT.
024260 Z901-COPY-ONE-CHAR SECTION.
024270 Z901-00.
024280     MOVE K-MODULE-CHAR (Z-CHAR-IDX) TO Z-MODULE-TEXT (Z-CHAR-IDX:1)
024290     .
024295******************************************************************
024300* END OF CLNMAT0M
024400******************************************************************
